000100*================================================================*
000200* PROGRAM:  SOCADV
000300* PURPOSE:  SOCIAL POST ADVISOR BATCH DRIVER.  MATCHES A SORTED
000400*           FILE OF ADVISOR QUESTIONS AGAINST THE POST-RESULTS
000500*           MASTER (BY SESSION-KEY), LOADS EACH MATCHED SESSION'S
000600*           HISTORY INTO THE SAME TABLE SHAPE SOCPERF BUILDS,
000700*           CALLS SOCADVC FOR THE AGGREGATES AND ADVISORY TEXT,
000800*           AND PRINTS ONE ANSWER LINE PER QUESTION.
000900*================================================================*
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    SOCADV.
001200 AUTHOR.        M R FENNIMORE.
001300 INSTALLATION.  MARKETING SYSTEMS DIVISION.
001400 DATE-WRITTEN.  04/11/1994.
001500 DATE-COMPILED.
001600 SECURITY.      NON-CONFIDENTIAL.
001700*----------------------------------------------------------------
001800* MAINTENANCE LOG
001900* DATE       PROGRAMMER        REQUEST#   DESCRIPTION
002000* ---------- ---------------   --------   -------------------------
002100* 04/11/94   M R FENNIMORE     MKT-0241   ORIGINAL PROGRAM - DRIVES
002200*                                         THE ADVISOR QUESTION BATCH
002300*                                         AGAINST THE SOCPERF RESULTS
002400*                                         FILE AND CALLS SOCADVC.
002500* 02/14/96   M R FENNIMORE     MKT-0272   PICKS UP THE NEW HASHTAG
002600*                                         QUESTION CATEGORY.
002700* 11/30/99   T J WOZNIAK       MKT-0319   YEAR-2000 REVIEW - RUN
002800*                                         DATE ON THE HEADING LINE
002900*                                         ONLY.  NO CHANGES REQUIRED.
003000* 05/22/01   G H OYELARAN      MKT-0348   NOT-FOUND SESSION KEYS NOW
003100*                                         PRINT A DIAGNOSTIC LINE
003200*                                         INSTEAD OF BEING SILENTLY
003300*                                         SKIPPED.
003400* 09/25/02   G H OYELARAN      MKT-0350   2000-PROCESS-ONE-REQUEST
003500*                                         NOW FALLS OUT EARLY WITH A
003600*                                         GO TO WHEN THE SESSION KEY
003700*                                         IS NOT FOUND, SO THE
003800*                                         READ-AHEAD AT THE BOTTOM
003900*                                         IS ONLY WRITTEN ONCE.  ALSO
004000*                                         ADDED A RUN-LIFE CALL
004100*                                         COUNTER AND PRINT-LINE
004200*                                         COUNTER FOR ABEND DUMPS.
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500*------------------------------------------------------------------
004600 CONFIGURATION SECTION.
004700*------------------------------------------------------------------
004800 SOURCE-COMPUTER.  IBM-3096.
004900 OBJECT-COMPUTER.  IBM-3096.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*------------------------------------------------------------------
005300 INPUT-OUTPUT SECTION.
005400*------------------------------------------------------------------
005500 FILE-CONTROL.
005600     SELECT ADVISOR-REQUEST ASSIGN TO ADVREQ.
005700     SELECT POST-RESULTS    ASSIGN TO POSTOUT.
005800     SELECT ADVISOR-REPORT  ASSIGN TO UT-S-PRTFIL2.
005900*================================================================*
006000 DATA DIVISION.
006100*------------------------------------------------------------------
006200 FILE SECTION.
006300*------------------------------------------------------------------
006400 FD  ADVISOR-REQUEST
006500     LABEL RECORDS ARE STANDARD
006600     DATA RECORD IS AR-ADVISOR-REQUEST.
006700     COPY ADVREQ.
006800*------------------------------------------------------------------
006900 FD  POST-RESULTS
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS PR-POST-RESULT-RECORD.
007200     COPY POSTOUT.
007300*------------------------------------------------------------------
007400 FD  ADVISOR-REPORT
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS PRINT-RECORD.
007700 01  PRINT-RECORD.
007800     05  PR-CARRIAGE-CTL         PIC X(01).
007900     05  PR-LINE-TEXT            PIC X(131).
008000     05  FILLER                  PIC X(01).
008100*------------------------------------------------------------------
008200 WORKING-STORAGE SECTION.
008300*------------------------------------------------------------------
008400* STANDALONE 77-LEVEL ITEMS.  WS-CALL-COUNT IS BUMPED JUST BEFORE
008500* EACH CALL TO SOCADVC SO AN ABEND DUMP TAKEN MID-RUN SHOWS HOW
008600* MANY QUESTIONS THIS DRIVER HAD ALREADY SENT DOWNSTREAM; IT IS
008700* NOT THE SAME NUMBER AS WS-MATCHED-COUNT BELOW BECAUSE THAT ONE
008800* IS RESET-PER-RUN TRAILER ARITHMETIC, NOT A DUMP-TIME COUNTER.
008900* WS-PRINT-LINE-CTR IS SIMILAR FOR 9000-PRINT-REPORT-LINE - IT
009000* NEVER RESETS ON A PAGE BREAK THE WAY LINE-COUNT DOES.
009100*------------------------------------------------------------------
009200 77  WS-CALL-COUNT           PIC 9(05) USAGE COMP VALUE 0.
009300 77  WS-PRINT-LINE-CTR       PIC 9(07) USAGE COMP VALUE 0.
009400 01  WS-SWITCHES-MISC.
009500     05  EOF-REQUEST-SW          PIC X       VALUE 'N'.
009600         88  EOF-REQUEST                     VALUE 'Y'.
009700     05  EOF-RESULTS-SW          PIC X       VALUE 'N'.
009800         88  EOF-RESULTS                     VALUE 'Y'.
009900     05  SESSION-FOUND-SW        PIC X       VALUE 'N'.
010000         88  SESSION-FOUND                   VALUE 'Y'.
010100     05  WS-CATEGORY-VALID-SW    PIC X       VALUE 'N'.
010200         88  WS-CATEGORY-VALID                VALUE 'Y'.
010300     05  FILLER                  PIC X(04).
010400*------------------------------------------------------------------
010500 01  WS-CONTROL-FIELDS.
010600     05  WS-REQUEST-COUNT        PIC 9(05) USAGE COMP VALUE 0.
010700     05  WS-NOT-FOUND-COUNT      PIC 9(05) USAGE COMP VALUE 0.
010800     05  WS-BAD-CATEGORY-COUNT   PIC 9(05) USAGE COMP VALUE 0.
010900     05  WS-MATCHED-COUNT        PIC 9(05) USAGE COMP VALUE 0.
011000     05  WS-POSTS-TOTAL          PIC 9(07) USAGE COMP VALUE 0.
011100     05  WS-CAT-NDX              PIC 9(02) USAGE COMP VALUE 0.
011200     05  WS-DIVISOR-INPUT        PIC 9(05)            VALUE 0.
011300     05  WS-DIVISOR-RESULT       PIC 9(05)            VALUE 0.
011400     05  FILLER                  PIC X(04).
011500*------------------------------------------------------------------
011600* VALID ADVISOR-QUESTION CATEGORY CODES, FOR THE DRIVER'S OWN
011700* BAD-CATEGORY TRAILER COUNT.  SOCADVC DEFAULTS AN UNRECOGNIZED
011800* CATEGORY TO GENERIC ON ITS OWN, SO THIS IS DIAGNOSTIC ONLY.
011900*------------------------------------------------------------------
012000 01  WS-CATEGORY-LITERALS.
012100     05  FILLER                  PIC X(08) VALUE 'SAVES   '.
012200     05  FILLER                  PIC X(08) VALUE 'NEXT-POS'.
012300     05  FILLER                  PIC X(08) VALUE 'FOLLOW  '.
012400     05  FILLER                  PIC X(08) VALUE 'HASHTAG '.
012500     05  FILLER                  PIC X(08) VALUE 'GENERIC '.
012600 01  WS-CATEGORY-TABLE REDEFINES WS-CATEGORY-LITERALS.
012700     05  WS-CATEGORY-OF          PIC X(08) OCCURS 5 TIMES.
012800*------------------------------------------------------------------
012900* RUN-TRAILER WORK FIELDS.  EACH IS BROKEN INTO A WHOLE/DECIMAL
013000* PAIR SO THE TRAILER LINE CAN BE BUILT WITH STRING, THE SAME
013100* WAY SOCADVC BUILDS ITS ADVISORY TEXT.
013200*------------------------------------------------------------------
013300 01  WS-NOT-FOUND-PCT-WORK.
013400     05  WS-NOT-FOUND-PCT-VALUE  PIC 9(03)V9(01) VALUE 0.
013500 01  WS-NOT-FOUND-PCT-BROKEN REDEFINES WS-NOT-FOUND-PCT-WORK.
013600     05  WS-PCT-WHOLE            PIC 9(03).
013700     05  WS-PCT-DECIMAL          PIC 9(01).
013800 01  WS-AVG-POSTS-WORK.
013900     05  WS-AVG-POSTS-VALUE      PIC 9(03)V9(01) VALUE 0.
014000 01  WS-AVG-POSTS-BROKEN REDEFINES WS-AVG-POSTS-WORK.
014100     05  WS-AVG-WHOLE            PIC 9(03).
014200     05  WS-AVG-DECIMAL          PIC 9(01).
014300*------------------------------------------------------------------
014400     COPY PRINTCTL.
014500     COPY POSTTBL.
014600     COPY ADVOUT.
014700*------------------------------------------------------------------
014800 01  HEADING-LINE-1.
014900     05  FILLER                  PIC X(35)
015000         VALUE 'SOCIAL POST ADVISOR - ANSWER LOG  '.
015100     05  FILLER                  PIC X(10) VALUE 'RUN DATE '.
015200     05  HL1-MONTH               PIC 99.
015300     05  FILLER                  PIC X(01) VALUE '/'.
015400     05  HL1-DAY                 PIC 99.
015500     05  FILLER                  PIC X(01) VALUE '/'.
015600     05  HL1-YEAR                PIC 99.
015700     05  FILLER                  PIC X(15) VALUE SPACE.
015800     05  FILLER                  PIC X(05) VALUE 'PAGE '.
015900     05  HL1-PAGE                PIC ZZZ9.
016000 01  HEADING-LINE-2.
016100     05  FILLER                  PIC X(131) VALUE ALL '-'.
016200*
016300 01  ANSWER-LINE-1.
016400     05  FILLER                  PIC X(09) VALUE 'SESSION: '.
016500     05  AL1-SESSION-KEY         PIC X(20).
016600     05  FILLER                  PIC X(12) VALUE '  CATEGORY: '.
016700     05  AL1-CATEGORY            PIC X(08).
016800     05  FILLER                  PIC X(12) VALUE '  POSTS ON '.
016900     05  FILLER                  PIC X(06) VALUE 'FILE: '.
017000     05  AL1-POST-COUNT          PIC ZZ9.
017100     05  FILLER                  PIC X(61) VALUE SPACE.
017200 01  ANSWER-LINE-2.
017300     05  FILLER                  PIC X(11) VALUE '  ADVICE: '.
017400     05  AL2-MESSAGE-TEXT        PIC X(100).
017500     05  FILLER                  PIC X(20) VALUE SPACE.
017600 01  NOT-FOUND-LINE.
017700     05  FILLER                  PIC X(09) VALUE 'SESSION: '.
017800     05  NFL-SESSION-KEY         PIC X(20).
017900     05  FILLER                  PIC X(52)
018000         VALUE ' *** NOT FOUND ON POST-RESULTS FILE - NO ADVICE '.
018100     05  FILLER                  PIC X(08) VALUE 'GIVEN.  '.
018200     05  FILLER                  PIC X(42) VALUE SPACE.
018300 01  BAD-CATEGORY-LINE.
018400     05  FILLER                  PIC X(09) VALUE 'SESSION: '.
018500     05  BCL-SESSION-KEY         PIC X(20).
018600     05  FILLER                  PIC X(34)
018700         VALUE ' *** UNRECOGNIZED QUESTION CATEGORY - '.
018800     05  BCL-CATEGORY            PIC X(08).
018900     05  FILLER                  PIC X(08) VALUE ' DEFAULT'.
019000     05  FILLER                  PIC X(08) VALUE 'ED TO GE'.
019100     05  FILLER                  PIC X(08) VALUE 'NERIC.  '.
019200     05  FILLER                  PIC X(36) VALUE SPACE.
019300 01  TRAILER-LINE-1.
019400     05  FILLER                  PIC X(17) VALUE 'TOTAL QUESTIONS: '.
019500     05  TL1-REQUEST-COUNT       PIC ZZZZ9.
019600     05  FILLER                  PIC X(14) VALUE '  NOT FOUND : '.
019700     05  TL1-NOT-FOUND-COUNT     PIC ZZZZ9.
019800     05  FILLER                  PIC X(04) VALUE ' ( '.
019900     05  TL1-PCT-WHOLE           PIC ZZ9.
020000     05  FILLER                  PIC X(01) VALUE '.'.
020100     05  TL1-PCT-DECIMAL         PIC 9.
020200     05  FILLER                  PIC X(03) VALUE '%).'.
020300     05  FILLER                  PIC X(78) VALUE SPACE.
020400 01  TRAILER-LINE-2.
020500     05  FILLER                  PIC X(20)
020600         VALUE 'BAD CATEGORY CODES: '.
020700     05  TL2-BAD-CATEGORY-COUNT  PIC ZZZZ9.
020800     05  FILLER                  PIC X(26)
020900         VALUE '   AVG POSTS PER SESSION: '.
021000     05  TL2-AVG-WHOLE           PIC ZZ9.
021100     05  FILLER                  PIC X(01) VALUE '.'.
021200     05  TL2-AVG-DECIMAL         PIC 9.
021300     05  FILLER                  PIC X(75) VALUE SPACE.
021400*================================================================*
021500 PROCEDURE DIVISION.
021600*------------------------------------------------------------------
021700 0000-MAIN-PROCESSING.
021800*------------------------------------------------------------------
021900     PERFORM 1000-OPEN-FILES.
022000     PERFORM 8000-READ-ADVISOR-REQUEST.
022100     PERFORM 8100-READ-POST-RESULTS.
022200*    2000 IS PERFORMED AS A RANGE BECAUSE THE NOT-FOUND PATH
022300*    INSIDE IT FALLS OUT EARLY WITH A GO TO RATHER THAN NESTING
022400*    THE MATCHED-SESSION LOGIC INSIDE AN ELSE - SEE 2000-EXIT.
022500     PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT
022600         UNTIL EOF-REQUEST.
022700     PERFORM 9200-PRINT-RUN-TRAILER.
022800     PERFORM 9000-CLOSE-FILES.
022900     GOBACK.
023000*------------------------------------------------------------------
023100 1000-OPEN-FILES.
023200*------------------------------------------------------------------
023300*    POST-RESULTS IS OPENED INPUT HERE AND REREAD AS A MASTER
023400*    FILE BELOW, NOT SORTED AGAINST ADVISOR-REQUEST BY A SORT
023500*    STEP - BOTH FILES ARE ALREADY SESSION-KEY SEQUENCE COMING
023600*    OUT OF SOCPERF AND THE UPSTREAM QUESTION EXTRACT, SO THE
023700*    MATCH BELOW IS A STRAIGHT SEQUENTIAL MERGE.
023800     OPEN INPUT  ADVISOR-REQUEST.
023900     OPEN INPUT  POST-RESULTS.
024000     OPEN OUTPUT ADVISOR-REPORT.
024100     ACCEPT WS-CURRENT-DATE-YYMMDD FROM DATE.
024200     MOVE WS-CURRENT-MM TO HL1-MONTH.
024300     MOVE WS-CURRENT-DD TO HL1-DAY.
024400     MOVE WS-CURRENT-YY TO HL1-YEAR.
024500*------------------------------------------------------------------
024600 2000-PROCESS-ONE-REQUEST.
024700*------------------------------------------------------------------
024800*    ONE PASS OF THIS PARAGRAPH ANSWERS ONE LINE OF ADVISOR-
024900*    REQUEST.  HIST-TABLE-SIZE IS ZEROED HERE BECAUSE THE SAME
025000*    TABLE SHAPE (POSTTBL) IS SHARED ACROSS EVERY QUESTION IN
025100*    THE RUN - LEFTOVER ROWS FROM THE PRIOR SESSION WOULD
025200*    OTHERWISE BLEED INTO THIS SESSION'S AGGREGATES.
025300     ADD 1 TO WS-REQUEST-COUNT.
025400     MOVE 0 TO HIST-TABLE-SIZE.
025500     MOVE AR-QUESTION-CATEGORY TO QUESTION-CATEGORY.
025600     MOVE 'N' TO SESSION-FOUND-SW.
025700     PERFORM 1500-VALIDATE-CATEGORY.
025800     IF NOT WS-CATEGORY-VALID
025900         ADD 1 TO WS-BAD-CATEGORY-COUNT
026000         PERFORM 2960-PRINT-BAD-CATEGORY
026100     END-IF.
026200     PERFORM 2100-SKIP-UNMATCHED-RESULTS
026300         VARYING HIST-TABLE-INDEX FROM 1 BY 1
026400         UNTIL EOF-RESULTS
026500         OR PR-SESSION-KEY NOT LESS THAN AR-SESSION-KEY.
026600     IF NOT EOF-RESULTS AND PR-SESSION-KEY = AR-SESSION-KEY
026700         SET SESSION-FOUND TO TRUE
026800         PERFORM 2200-LOAD-SESSION-HISTORY
026900             UNTIL EOF-RESULTS
027000             OR PR-SESSION-KEY NOT = AR-SESSION-KEY
027100     END-IF.
027200*    NOTHING ON FILE FOR THIS SESSION KEY AT ALL - LOG IT AND
027300*    DROP STRAIGHT TO THE READ-AHEAD BELOW WITHOUT TOUCHING THE
027400*    MATCHED-SESSION COUNTERS OR CALLING SOCADVC.
027500     IF NOT SESSION-FOUND AND HIST-TABLE-SIZE = 0
027600         ADD 1 TO WS-NOT-FOUND-COUNT
027700         PERFORM 2950-PRINT-NOT-FOUND
027800         GO TO 2000-READ-NEXT
027900     END-IF.
028000     ADD 1 TO WS-MATCHED-COUNT.
028100     ADD HIST-TABLE-SIZE TO WS-POSTS-TOTAL.
028200     ADD 1 TO WS-CALL-COUNT.
028300     CALL 'SOCADVC' USING HIST-TABLE-SIZE, HIST-TABLE-INDEX,
028400         QUESTION-CATEGORY, HIST-TABLE, ADVISOR-RESULTS
028500     END-CALL.
028600     PERFORM 2900-PRINT-ANSWER.
028700*    BOTH THE MATCHED AND NOT-FOUND PATHS CONVERGE HERE SO THE
028800*    READ-AHEAD ONLY HAPPENS ONCE PER QUESTION.
028900 2000-READ-NEXT.
029000     PERFORM 8000-READ-ADVISOR-REQUEST.
029100 2000-EXIT.
029200     EXIT.
029300*------------------------------------------------------------------
029400* CHECKS THE INCOMING QUESTION CATEGORY AGAINST THE VALID-CODE
029500* TABLE.  SOCADVC WILL DEFAULT AN UNKNOWN CODE TO GENERIC ON ITS
029600* OWN; THIS IS JUST SO THE RUN TRAILER CAN COUNT HOW OFTEN THAT
029700* HAPPENED.
029800*------------------------------------------------------------------
029900 1500-VALIDATE-CATEGORY.
030000*------------------------------------------------------------------
030100     MOVE 'N' TO WS-CATEGORY-VALID-SW.
030200     PERFORM 1510-CHECK-ONE-CATEGORY
030300         VARYING WS-CAT-NDX FROM 1 BY 1
030400         UNTIL WS-CAT-NDX > 5 OR WS-CATEGORY-VALID.
030500*------------------------------------------------------------------
030600 1510-CHECK-ONE-CATEGORY.
030700*------------------------------------------------------------------
030800     IF AR-QUESTION-CATEGORY = WS-CATEGORY-OF (WS-CAT-NDX)
030900         SET WS-CATEGORY-VALID TO TRUE
031000     END-IF.
031100*------------------------------------------------------------------
031200* SKIPS PAST LEFTOVER POST-RESULTS RECORDS FOR SESSIONS NOBODY
031300* ASKED ABOUT.  BOTH FILES ARE SORTED SESSION-KEY ASCENDING.
031400*------------------------------------------------------------------
031500 2100-SKIP-UNMATCHED-RESULTS.
031600*------------------------------------------------------------------
031700     IF PR-SESSION-KEY < AR-SESSION-KEY
031800         PERFORM 8100-READ-POST-RESULTS
031900     END-IF.
032000*------------------------------------------------------------------
032100*    ONE CALL OF THIS PARAGRAPH COPIES ONE POST-RESULTS ROW INTO
032200*    THE NEXT HIST-TABLE SLOT FOR THE SESSION CURRENTLY BEING
032300*    ANSWERED, THEN READS THE NEXT ROW - THE VARYING HIST-ENTRY-
032400*    NDX IN 2000 ABOVE KEEPS THIS PARAGRAPH FROM HAVING TO TRACK
032500*    ITS OWN SUBSCRIPT.
032600 2200-LOAD-SESSION-HISTORY.
032700*------------------------------------------------------------------
032800     ADD 1 TO HIST-TABLE-SIZE.
032900     SET HIST-ENTRY-NDX TO HIST-TABLE-SIZE.
033000     MOVE PR-SESSION-KEY          TO HIST-SESSION-KEY (HIST-ENTRY-NDX).
033100     MOVE PR-POST-SEQ             TO HIST-POST-SEQ (HIST-ENTRY-NDX).
033200     MOVE PR-LIKES                TO HIST-LIKES (HIST-ENTRY-NDX).
033300     MOVE PR-SAVES                TO HIST-SAVES (HIST-ENTRY-NDX).
033400     MOVE PR-COMMENTS             TO HIST-COMMENTS (HIST-ENTRY-NDX).
033500     MOVE PR-SHARES               TO HIST-SHARES (HIST-ENTRY-NDX).
033600     MOVE PR-FOLLOWS              TO HIST-FOLLOWS (HIST-ENTRY-NDX).
033700     MOVE PR-PROFILE-VISITS
033800          TO HIST-PROFILE-VISITS (HIST-ENTRY-NDX).
033900     MOVE PR-CAPTION-LENGTH
034000          TO HIST-CAPTION-LENGTH (HIST-ENTRY-NDX).
034100     MOVE PR-HASHTAGS             TO HIST-HASHTAGS (HIST-ENTRY-NDX).
034200     MOVE PR-REPOSTS              TO HIST-REPOSTS (HIST-ENTRY-NDX).
034300     MOVE PR-PREDICTED-IMPRESSIONS
034400          TO HIST-PREDICTED-IMPRESS (HIST-ENTRY-NDX).
034500     MOVE PR-VIRAL-SCORE          TO HIST-VIRAL-SCORE (HIST-ENTRY-NDX).
034600     MOVE PR-ENG-RATE             TO HIST-ENG-RATE (HIST-ENTRY-NDX).
034700     MOVE PR-FOLLOW-RATE          TO HIST-FOLLOW-RATE (HIST-ENTRY-NDX).
034800     MOVE PR-VIRAL-LABEL          TO HIST-VIRAL-LABEL (HIST-ENTRY-NDX).
034900     PERFORM 8100-READ-POST-RESULTS.
035000*------------------------------------------------------------------
035100 2900-PRINT-ANSWER.
035200*------------------------------------------------------------------
035300*    ADV-CATEGORY-USED AND ADV-MESSAGE-TEXT COME BACK FROM
035400*    SOCADVC ON ADVISOR-RESULTS - ADV-CATEGORY-USED IS NOT
035500*    ALWAYS THE SAME AS AR-QUESTION-CATEGORY BECAUSE SOCADVC
035600*    SUBSTITUTES GENERIC FOR AN UNRECOGNIZED OR BLANK CODE.
035700     IF LINE-COUNT + 2 > LINES-ON-PAGE
035800         PERFORM 9100-PRINT-HEADING-LINES
035900     END-IF.
036000     MOVE AR-SESSION-KEY       TO AL1-SESSION-KEY.
036100     MOVE ADV-CATEGORY-USED    TO AL1-CATEGORY.
036200     MOVE ADV-POST-COUNT       TO AL1-POST-COUNT.
036300     MOVE SPACE TO PR-LINE-TEXT.
036400     MOVE ANSWER-LINE-1 TO PR-LINE-TEXT.
036500     PERFORM 9000-PRINT-REPORT-LINE.
036600     MOVE ADV-MESSAGE-TEXT TO AL2-MESSAGE-TEXT.
036700     MOVE ANSWER-LINE-2 TO PR-LINE-TEXT.
036800     PERFORM 9000-PRINT-REPORT-LINE.
036900*------------------------------------------------------------------
037000 2950-PRINT-NOT-FOUND.
037100*------------------------------------------------------------------
037200     IF LINE-COUNT + 1 > LINES-ON-PAGE
037300         PERFORM 9100-PRINT-HEADING-LINES
037400     END-IF.
037500     MOVE AR-SESSION-KEY TO NFL-SESSION-KEY.
037600     MOVE SPACE TO PR-LINE-TEXT.
037700     MOVE NOT-FOUND-LINE TO PR-LINE-TEXT.
037800     PERFORM 9000-PRINT-REPORT-LINE.
037900*------------------------------------------------------------------
038000 2960-PRINT-BAD-CATEGORY.
038100*------------------------------------------------------------------
038200*    PRINTS THE CODE EXACTLY AS IT CAME IN ON ADVISOR-REQUEST,
038300*    NOT WHATEVER SOCADVC DEFAULTED IT TO, SO WHOEVER BUILT THE
038400*    QUESTION EXTRACT CAN SEE WHAT THEY ACTUALLY TYPED.
038500     IF LINE-COUNT + 1 > LINES-ON-PAGE
038600         PERFORM 9100-PRINT-HEADING-LINES
038700     END-IF.
038800     MOVE AR-SESSION-KEY      TO BCL-SESSION-KEY.
038900     MOVE AR-QUESTION-CATEGORY TO BCL-CATEGORY.
039000     MOVE SPACE TO PR-LINE-TEXT.
039100     MOVE BAD-CATEGORY-LINE TO PR-LINE-TEXT.
039200     PERFORM 9000-PRINT-REPORT-LINE.
039300*------------------------------------------------------------------
039400 8000-READ-ADVISOR-REQUEST.
039500*------------------------------------------------------------------
039600*    DRIVING FILE OF THE MERGE - ONE RECORD PER QUESTION.
039700     READ ADVISOR-REQUEST
039800         AT END
039900             SET EOF-REQUEST TO TRUE
040000     END-READ.
040100*------------------------------------------------------------------
040200*    MASTER FILE OF THE MERGE - ONE RECORD PER POST.  CALLED
040300*    BOTH FROM 2100 (SKIPPING UNWANTED SESSIONS) AND FROM 2200
040400*    (LOADING WANTED ONES), SO EOF-RESULTS CAN GO TRUE FROM
040500*    EITHER PLACE.
040600 8100-READ-POST-RESULTS.
040700*------------------------------------------------------------------
040800     READ POST-RESULTS
040900         AT END
041000             SET EOF-RESULTS TO TRUE
041100     END-READ.
041200*------------------------------------------------------------------
041300 9000-PRINT-REPORT-LINE.
041400*------------------------------------------------------------------
041500*    LINE-COUNT (FROM PRINTCTL) RESETS EVERY TIME 9100 THROWS A
041600*    NEW PAGE - WS-PRINT-LINE-CTR DOES NOT, SO IT IS THE ONE TO
041700*    TRUST FOR "HOW MANY LINES HAS THIS RUN WRITTEN SO FAR."
041800     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING LINES.
041900     ADD LINE-SPACEING TO LINE-COUNT.
042000     ADD 1 TO WS-PRINT-LINE-CTR.
042100*------------------------------------------------------------------
042200 9100-PRINT-HEADING-LINES.
042300*------------------------------------------------------------------
042400*    SKIPS THE TOP-OF-FORM EJECT ON PAGE 1 - THE CARRIAGE-CONTROL
042500*    '1' ON HEADING-LINE-1 BELOW ALREADY PUTS THE FIRST PAGE AT
042600*    THE TOP OF A FRESH FORM WHEN THE REPORT OPENS.
042700     IF PAGE-COUNT > 1
042800         MOVE SPACE TO PR-LINE-TEXT
042900         WRITE PRINT-RECORD AFTER ADVANCING TOP-OF-FORM
043000     END-IF.
043100     MOVE PAGE-COUNT TO HL1-PAGE.
043200     MOVE SPACE TO PR-LINE-TEXT.
043300     MOVE HEADING-LINE-1 TO PR-LINE-TEXT.
043400     MOVE '1' TO PR-CARRIAGE-CTL.
043500     WRITE PRINT-RECORD.
043600     MOVE SPACE TO PR-LINE-TEXT.
043700     MOVE HEADING-LINE-2 TO PR-LINE-TEXT.
043800     PERFORM 9000-PRINT-REPORT-LINE.
043900     MOVE 2 TO LINE-COUNT.
044000     ADD 1 TO PAGE-COUNT.
044100*------------------------------------------------------------------
044200* END-OF-RUN SUMMARY LINES - NOT-FOUND PERCENTAGE AND AVERAGE
044300* POSTS PER MATCHED SESSION, EACH BROKEN OUT WHOLE/DECIMAL SO
044400* THE TRAILER LINES CAN BE BUILT THE SAME WAY SOCADVC BUILDS
044500* ITS ADVISORY TEXT.
044600*------------------------------------------------------------------
044700 9200-PRINT-RUN-TRAILER.
044800*------------------------------------------------------------------
044900*    9210 GUARDS AGAINST A DIVIDE-BY-ZERO WHEN THE RUN HAD NO
045000*    QUESTIONS AT ALL OR MATCHED NO SESSIONS AT ALL - WITHOUT
045100*    IT THE COMPUTE STATEMENTS BELOW WOULD ABEND ON AN EMPTY RUN.
045200     MOVE WS-REQUEST-COUNT TO WS-DIVISOR-INPUT.
045300     PERFORM 9210-COMPUTE-MAX-OF-1.
045400     COMPUTE WS-NOT-FOUND-PCT-VALUE ROUNDED =
045500         (WS-NOT-FOUND-COUNT * 1000) / WS-DIVISOR-RESULT / 10.
045600     MOVE WS-MATCHED-COUNT TO WS-DIVISOR-INPUT.
045700     PERFORM 9210-COMPUTE-MAX-OF-1.
045800     COMPUTE WS-AVG-POSTS-VALUE ROUNDED =
045900         WS-POSTS-TOTAL / WS-DIVISOR-RESULT.
046000     IF LINE-COUNT + 2 > LINES-ON-PAGE
046100         PERFORM 9100-PRINT-HEADING-LINES
046200     END-IF.
046300     MOVE WS-REQUEST-COUNT     TO TL1-REQUEST-COUNT.
046400     MOVE WS-NOT-FOUND-COUNT   TO TL1-NOT-FOUND-COUNT.
046500     MOVE WS-PCT-WHOLE         TO TL1-PCT-WHOLE.
046600     MOVE WS-PCT-DECIMAL       TO TL1-PCT-DECIMAL.
046700     MOVE SPACE TO PR-LINE-TEXT.
046800     MOVE TRAILER-LINE-1 TO PR-LINE-TEXT.
046900     PERFORM 9000-PRINT-REPORT-LINE.
047000     MOVE WS-BAD-CATEGORY-COUNT TO TL2-BAD-CATEGORY-COUNT.
047100     MOVE WS-AVG-WHOLE          TO TL2-AVG-WHOLE.
047200     MOVE WS-AVG-DECIMAL        TO TL2-AVG-DECIMAL.
047300     MOVE SPACE TO PR-LINE-TEXT.
047400     MOVE TRAILER-LINE-2 TO PR-LINE-TEXT.
047500     PERFORM 9000-PRINT-REPORT-LINE.
047600*------------------------------------------------------------------
047700 9210-COMPUTE-MAX-OF-1.
047800*------------------------------------------------------------------
047900     IF WS-DIVISOR-INPUT < 1
048000         MOVE 1 TO WS-DIVISOR-RESULT
048100     ELSE
048200         MOVE WS-DIVISOR-INPUT TO WS-DIVISOR-RESULT
048300     END-IF.
048400*------------------------------------------------------------------
048500 9000-CLOSE-FILES.
048600*------------------------------------------------------------------
048700     CLOSE ADVISOR-REQUEST POST-RESULTS ADVISOR-REPORT.
