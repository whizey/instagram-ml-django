000100*----------------------------------------------------------*
000200* POSTFORM  -  EDITED DISPLAY VIEW OF THE U8 ADVISOR
000300*              AGGREGATES, FOR USE WHEN SOCADV STRINGS THE
000400*              ADVISORY-MESSAGE TEXT LINE TOGETHER.  MIRRORS
000500*              THE AGGREGATE FIELDS SOCADVC RETURNS.
000600*----------------------------------------------------------*
000700 01  FORMAT-ADVISOR-STATS.
000800     05  FMT-POST-COUNT          PIC ZZ9.
000900     05  FMT-AVG-SAVES           PIC ZZZ,ZZ9.
001000     05  FMT-AVG-LIKES           PIC ZZZ,ZZ9.
001100     05  FMT-AVG-SCORE           PIC Z9.9.
001200     05  FMT-AVG-TAGS            PIC ZZ9.
001300     05  FMT-SAVES-RATIO         PIC Z9.99.
001400     05  FMT-BEST-POST-IMPRESS   PIC ZZZ,ZZZ,ZZ9.
