000100*----------------------------------------------------------*
000200* POSTTBL  -  RUNNING PER-SESSION POST-HISTORY TABLE.
000300*             SOCPERF KEEPS ONE OF THESE IN WORKING-STORAGE,
000400*             RESET ON EACH SESSION-KEY CONTROL BREAK.
000500*             SOCADV/SOCADVC PASS THE SAME SHAPE THROUGH
000600*             LINKAGE SECTION WHEN ANSWERING U8 QUESTIONS.
000700*----------------------------------------------------------*
000800 01  HIST-TABLE-SIZE     PIC S9(04) USAGE IS COMP.
000900 01  HIST-TABLE-INDEX    PIC S9(04) USAGE IS COMP.
001000*
001100*    THE SIX CONDITION-NAMES BELOW ARE THE SAME CATEGORY CODES AS
001200*    SOCADVC'S OWN WS-CATEGORY-TABLE (SEE MKT-0349) - KEPT HERE
001300*    TOO SO A FIELD OF THIS SHAPE CARRIES ITS OWN CONDITION-NAMES
001400*    WHEREVER THE COPYBOOK IS COPIED, PER THE SHOP'S USUAL HABIT.
001500*    EVERY VALUE IS PADDED/TRUNCATED TO 8 CHARACTERS TO MATCH THE
001600*    PICTURE BELOW - SEE MKT-0349 FOR THE 'NEXT-POS' CORRECTION.
001700 01  QUESTION-CATEGORY   PIC X(08).
001800     88  CATEGORY-SAVES          VALUE 'SAVES   '.
001900     88  CATEGORY-NEXT-POST      VALUE 'NEXT-POS'.
002000     88  CATEGORY-FOLLOW         VALUE 'FOLLOW  '.
002100     88  CATEGORY-HASHTAG        VALUE 'HASHTAG '.
002200     88  CATEGORY-GENERIC        VALUE 'GENERIC '.
002300     88  CATEGORY-NO-DATA        VALUE 'NO-DATA '.
002400*
002500 01  HIST-TABLE.
002600     05  HIST-ENTRY OCCURS 1 TO 400 TIMES
002700             DEPENDING ON HIST-TABLE-SIZE
002800             INDEXED BY HIST-ENTRY-NDX.
002900         10  HIST-SESSION-KEY        PIC X(20).
003000         10  HIST-POST-SEQ           PIC 9(04).
003100         10  HIST-LIKES              PIC 9(07).
003200         10  HIST-SAVES              PIC 9(07).
003300         10  HIST-COMMENTS           PIC 9(07).
003400         10  HIST-SHARES             PIC 9(07).
003500         10  HIST-FOLLOWS            PIC 9(07).
003600         10  HIST-PROFILE-VISITS     PIC 9(07).
003700         10  HIST-CAPTION-LENGTH     PIC 9(04).
003800         10  HIST-HASHTAGS           PIC 9(03).
003900         10  HIST-REPOSTS            PIC 9(05).
004000         10  HIST-PREDICTED-IMPRESS  PIC 9(09).
004100         10  HIST-VIRAL-SCORE        PIC 9(03)V9(01).
004200         10  HIST-ENG-RATE           PIC 9(03)V9(02).
004300         10  HIST-FOLLOW-RATE        PIC 9(03)V9(01).
004400         10  HIST-VIRAL-LABEL        PIC X(20).
