000100*----------------------------------------------------------*
000200* POSTIN  -  POST-ENGAGEMENT INPUT RECORD, ONE PER LINE,
000300*            SOCIAL POST PERFORMANCE ANALYTICS BATCH.
000400*            FILE IS SORTED SESSION-KEY/POST-SEQ ASCENDING
000500*            AHEAD OF THIS RUN.
000600*----------------------------------------------------------*
000700 01  PI-POST-RECORD.
000800     05  PI-SESSION-KEY              PIC X(20).
000900     05  PI-POST-SEQ                 PIC 9(04).
001000     05  PI-ENGAGEMENT-COUNTS.
001100         10  PI-LIKES                PIC 9(07).
001200         10  PI-SAVES                PIC 9(07).
001300         10  PI-COMMENTS             PIC 9(07).
001400         10  PI-SHARES               PIC 9(07).
001500         10  PI-FOLLOWS              PIC 9(07).
001600         10  PI-PROFILE-VISITS       PIC 9(07).
001700     05  PI-CAPTION-LENGTH           PIC 9(04).
001800     05  PI-HASHTAGS                 PIC 9(03).
001900     05  PI-REPOSTS                  PIC 9(05).
002000     05  FILLER                      PIC X(02).
