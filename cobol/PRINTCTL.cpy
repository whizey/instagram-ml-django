000100*----------------------------------------------------------*
000200* PRINTCTL  -  PAGE / LINE CONTROL FIELDS FOR ALL PRINTED
000300*              REPORTS IN THE BATCH LIBRARY.  COPY THIS
000400*              MEMBER INTO WORKING-STORAGE AHEAD OF ANY
000500*              09000-SERIES PRINT-LINE PARAGRAPHS.
000600*----------------------------------------------------------*
000700 01  PRINT-CONTROL-FIELDS.
000800     05  PAGE-COUNT              PIC 9(04)  COMP VALUE 1.
000900     05  LINE-COUNT              PIC 9(02)  COMP VALUE 99.
001000     05  LINE-SPACEING           PIC 9(01)  COMP VALUE 1.
001100     05  LINES-ON-PAGE           PIC 9(02)      VALUE 55.
001200     05  FILLER                  PIC X(05)      VALUE SPACE.
001300*----------------------------------------------------------*
001400* RUN-DATE/TIME IS PULLED WITH ACCEPT FROM DATE AND ACCEPT
001500* FROM TIME RATHER THAN A LIBRARY CALL, SO THE FIELDS BELOW
001600* COME BACK TWO-DIGIT YEAR, SIX-DIGIT TIME, PER THE SHOP'S
001700* USUAL HEADING ROUTINE.
001800*----------------------------------------------------------*
001900 01  WS-CURRENT-DATE-DATA.
002000     05  WS-CURRENT-DATE-YYMMDD  PIC 9(06).
002100     05  WS-CURRENT-TIME-HHMMSS  PIC 9(06).
002200     05  WS-CURRENT-TIME-HUND    PIC 9(02).
002300 01  WS-CURRENT-DATE-BROKEN REDEFINES WS-CURRENT-DATE-DATA.
002400     05  WS-CURRENT-YY           PIC 99.
002500     05  WS-CURRENT-MM           PIC 99.
002600     05  WS-CURRENT-DD           PIC 99.
002700     05  WS-CURRENT-HH           PIC 99.
002800     05  WS-CURRENT-MIN          PIC 99.
002900     05  WS-CURRENT-SEC          PIC 99.
003000     05  WS-CURRENT-HUND2        PIC 99.
