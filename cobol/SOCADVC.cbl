000100*================================================================*
000200* PROGRAM:  SOCADVC
000300* PURPOSE:  SOCIAL POST ADVISOR - AGGREGATE AND MESSAGE-SELECT
000400*           SUBROUTINE.  CALLED BY SOCADV ONCE PER ADVISOR
000500*           QUESTION WITH A SESSION'S POST-HISTORY TABLE AND A
000600*           QUESTION-CATEGORY CODE ALREADY LOADED; RETURNS THE
000700*           AGGREGATE NUMBERS AND THE FILLED-IN ADVISORY TEXT.
000800*           THIS IS THE NO-NETWORK FALLBACK PATH - IT DOES NOT
000900*           TRY TO REACH ANY OUTSIDE ADVICE SERVICE.
001000*================================================================*
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    SOCADVC.
001300 AUTHOR.        M R FENNIMORE.
001400 INSTALLATION.  MARKETING SYSTEMS DIVISION.
001500 DATE-WRITTEN.  04/11/1994.
001600 DATE-COMPILED.
001700 SECURITY.      NON-CONFIDENTIAL.
001800*----------------------------------------------------------------
001900* MAINTENANCE LOG
002000* DATE       PROGRAMMER        REQUEST#   DESCRIPTION
002100* ---------- ---------------   --------   -------------------------
002200* 04/11/94   M R FENNIMORE     MKT-0241   ORIGINAL SUBROUTINE - SPLIT
002300*                                         OUT OF SOCADV SO THE SAME
002400*                                         AGGREGATE LOGIC COULD BE
002500*                                         CALLED FROM THE ON-LINE
002600*                                         ADVISOR SCREEN AS WELL.
002700* 02/14/96   M R FENNIMORE     MKT-0272   ADDED HASHTAG CATEGORY AND
002800*                                         THE 15-20 TAG ADVICE.
002900* 07/30/97   T J WOZNIAK       MKT-0288   FOLLOW CATEGORY MESSAGE
003000*                                         REWORDED PER MARKETING
003100*                                         REQUEST - NO NUMBERS IN
003200*                                         THAT ONE, JUST BIO ADVICE.
003300* 11/30/99   T J WOZNIAK       MKT-0319   YEAR-2000 REVIEW - NO
003400*                                         DATE FIELDS IN THIS
003500*                                         SUBROUTINE.  NO CHANGES
003600*                                         REQUIRED.
003700* 05/22/01   G H OYELARAN      MKT-0348   GENERIC CATEGORY MESSAGE
003800*                                         NOW CITES POST COUNT.
003900* 09/18/02   G H OYELARAN      MKT-0349   CATEGORY DISPATCH REWRITTEN
004000*                                         OFF THE CONDITION-NAMES ON
004100*                                         POSTTBL'S QUESTION-CATEGORY
004200*                                         INSTEAD OF A SECOND SET OF
004300*                                         LITERAL IF'S - ALSO FIXED A
004400*                                         BAD 'NEXT-POST' VALUE-CLAUSE
004500*                                         LITERAL IN THAT SAME COPYBOOK
004600*                                         (ONE CHARACTER TOO WIDE FOR
004700*                                         THE 8-BYTE FIELD IT SITS ON).
004800*----------------------------------------------------------------*
004900 ENVIRONMENT DIVISION.
005000*------------------------------------------------------------------
005100 CONFIGURATION SECTION.
005200*------------------------------------------------------------------
005300 SOURCE-COMPUTER.  IBM-3096.
005400 OBJECT-COMPUTER.  IBM-3096.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*================================================================*
005800 DATA DIVISION.
005900*------------------------------------------------------------------
006000 WORKING-STORAGE SECTION.
006100*------------------------------------------------------------------
006200* STANDALONE 77-LEVEL ITEMS.  THESE TWO DO NOT BELONG TO ANY OF
006300* THE GROUPS BELOW - WS-CALL-COUNT IS BUMPED ONCE PER INVOCATION
006400* SO A DUMP TAKEN MID-RUN SHOWS HOW MANY TIMES THIS SUBROUTINE HAS
006500* ANSWERED A QUESTION ON THIS CALL CHAIN, AND WS-DISPATCH-NDX IS
006600* THE SUBSCRIPT-BY-ANOTHER-NAME USED TO FAN OUT TO THE RIGHT
006700* MESSAGE-BUILDER PARAGRAPH IN 3000 BELOW (SEE MKT-0349).
006800*------------------------------------------------------------------
006900 77  WS-CALL-COUNT           PIC 9(05) USAGE COMP VALUE 0.
007000 77  WS-DISPATCH-NDX         PIC 9(01) USAGE COMP VALUE 0.
007100 01  WS-SWITCHES-MISC.
007200     05  WS-EFFECTIVE-CATEGORY   PIC X(08)       VALUE SPACE.
007300     05  WS-CATEGORY-VALID-SW    PIC X           VALUE 'N'.
007400         88  WS-CATEGORY-VALID               VALUE 'Y'.
007500     05  FILLER                  PIC X(04).
007600*------------------------------------------------------------------
007700 01  WS-CONTROL-FIELDS.
007800     05  WS-SUB-1                PIC 9(04)   USAGE COMP VALUE 0.
007900     05  WS-CAT-NDX              PIC 9(02)   USAGE COMP VALUE 0.
008000     05  WS-SAVES-TOTAL          PIC 9(09)   VALUE 0.
008100     05  WS-LIKES-TOTAL          PIC 9(09)   VALUE 0.
008200     05  WS-SCORE-TOTAL          PIC 9(07)V9 VALUE 0.
008300     05  WS-TAGS-TOTAL           PIC 9(07)   VALUE 0.
008400     05  WS-BEST-IMPRESS         PIC 9(09)   VALUE 0.
008500     05  WS-DIVISOR-INPUT        PIC 9(09)   VALUE 0.
008600     05  WS-DIVISOR-RESULT       PIC 9(09)   VALUE 0.
008700     05  FILLER                  PIC X(04).
008800*------------------------------------------------------------------
008900* ALTERNATE WHOLE/DECIMAL VIEW OF THE AVERAGE VIRAL SCORE, SO
009000* THE SELECT-MESSAGE PARAGRAPHS CAN STRING THE TWO HALVES INTO
009100* THE ADVISORY TEXT WITHOUT A DECIMAL-POINT EDIT PICTURE GETTING
009200* IN THE WAY OF THE SURROUNDING WORDS.
009300*------------------------------------------------------------------
009400 01  WS-SCORE-WORK.
009500     05  WS-SCORE-VALUE          PIC 9(03)V9(01) VALUE 0.
009600 01  WS-SCORE-BROKEN REDEFINES WS-SCORE-WORK.
009700     05  WS-SCORE-WHOLE          PIC 9(03).
009800     05  WS-SCORE-DECIMAL        PIC 9(01).
009900*------------------------------------------------------------------
010000* SAME IDEA FOR THE SAVES RATIO (SAVES CATEGORY MESSAGE).
010100*------------------------------------------------------------------
010200 01  WS-RATIO-WORK.
010300     05  WS-RATIO-VALUE          PIC 9(02)V9(02) VALUE 0.
010400 01  WS-RATIO-BROKEN REDEFINES WS-RATIO-WORK.
010500     05  WS-RATIO-WHOLE          PIC 9(02).
010600     05  WS-RATIO-DECIMAL        PIC 9(02).
010700*------------------------------------------------------------------
010800* VALID QUESTION-CATEGORY CODES, USED TO FALL BACK TO GENERIC
010900* WHEN SOCADV PASSES SOMETHING THE ADVISOR DOES NOT RECOGNIZE.
011000*------------------------------------------------------------------
011100 01  WS-CATEGORY-LITERALS.
011200     05  FILLER  PIC X(08) VALUE 'SAVES   '.
011300     05  FILLER  PIC X(08) VALUE 'NEXT-POS'.
011400     05  FILLER  PIC X(08) VALUE 'FOLLOW  '.
011500     05  FILLER  PIC X(08) VALUE 'HASHTAG '.
011600     05  FILLER  PIC X(08) VALUE 'GENERIC '.
011700 01  WS-CATEGORY-TABLE REDEFINES WS-CATEGORY-LITERALS.
011800     05  WS-CATEGORY-OF OCCURS 5 TIMES PIC X(08).
011900*------------------------------------------------------------------
012000 01  WS-EDIT-FIELDS.
012100     05  WS-EDIT-POST-COUNT      PIC ZZ9.
012200     05  WS-EDIT-AVG-LIKES       PIC ZZZ,ZZ9.
012300     05  WS-EDIT-AVG-SAVES       PIC ZZZ,ZZ9.
012400     05  WS-EDIT-AVG-TAGS        PIC ZZ9.
012500     05  WS-EDIT-BEST-IMPRESS    PIC ZZZ,ZZZ,ZZ9.
012600     05  WS-STR-POINTER          PIC 9(03)   USAGE COMP VALUE 1.
012700     05  FILLER                  PIC X(04).
012800*------------------------------------------------------------------
012900* COPYBOOK SHAPES SHARED WITH THE CALLER.
013000*------------------------------------------------------------------
013100 LINKAGE SECTION.
013200     COPY POSTTBL.
013300     COPY ADVOUT.
013400*================================================================*
013500 PROCEDURE DIVISION USING HIST-TABLE-SIZE, HIST-TABLE-INDEX,
013600     QUESTION-CATEGORY, HIST-TABLE, ADVISOR-RESULTS.
013700*------------------------------------------------------------------
013800 0000-MAIN-ROUTINE.
013900*------------------------------------------------------------------
014000*    WS-CALL-COUNT IS A RUN-LIFE COUNTER, NOT RESET ON EACH CALL -
014100*    IT SURVIVES FOR AS LONG AS THIS LOAD MODULE STAYS RESIDENT
014200*    UNDER THE CALLING PROGRAM, SO A STORAGE DUMP TAKEN AT ABEND
014300*    TIME TELLS SUPPORT HOW MANY QUESTIONS THIS RUN HAD ANSWERED.
014400     ADD 1 TO WS-CALL-COUNT.
014500     PERFORM 1000-INITIALIZATION.
014600     PERFORM 2000-COMPUTE-AGGREGATES.
014700*    3000 IS PERFORMED AS A RANGE BECAUSE IT HOLDS THE GO TO
014800*    DEPENDING ON DISPATCH AND ITS SIX MESSAGE-BUILDER PARAGRAPHS -
014900*    SEE THE 3000-EXIT PARAGRAPH BELOW FOR WHERE THE RANGE CLOSES.
015000     PERFORM 3000-SELECT-ADVISORY-MESSAGE THRU 3000-EXIT.
015100     GOBACK.
015200*------------------------------------------------------------------
015300 1000-INITIALIZATION.
015400*------------------------------------------------------------------
015500*    CLEAR THE ACCUMULATORS AND THE RETURNED-RESULTS AREA FIRST -
015600*    THIS SUBROUTINE IS CALLED ONCE PER QUESTION AND THE CALLER'S
015700*    STORAGE FOR ADVISOR-RESULTS IS NOT GUARANTEED CLEAN BETWEEN
015800*    CALLS (SOME CALLERS REUSE THE SAME WORKING-STORAGE COPY).
015900     MOVE 0 TO WS-SAVES-TOTAL WS-LIKES-TOTAL WS-SCORE-TOTAL
016000               WS-TAGS-TOTAL WS-BEST-IMPRESS.
016100     MOVE SPACE TO ADV-MESSAGE-TEXT.
016200     MOVE 0 TO ADV-POST-COUNT ADV-AVG-SAVES ADV-AVG-LIKES
016300               ADV-AVG-SCORE ADV-AVG-TAGS ADV-SAVES-RATIO
016400               ADV-BEST-IMPRESSIONS.
016500     MOVE 'N' TO WS-CATEGORY-VALID-SW.
016600*    LOOK UP THE INCOMING QUESTION-CATEGORY IN THE 5-ENTRY TABLE;
016700*    WS-CATEGORY-VALID COMES BACK 'Y' ONLY IF ONE OF THE FIVE
016800*    RECOGNIZED CODES MATCHED EXACTLY.
016900     PERFORM 1010-VALIDATE-CATEGORY
017000         VARYING WS-CAT-NDX FROM 1 BY 1
017100         UNTIL WS-CAT-NDX > 5 OR WS-CATEGORY-VALID.
017200*    THE EFFECTIVE CATEGORY DRIVES 3000 BELOW - NO-DATA WINS OVER
017300*    EVERYTHING WHEN THE SESSION HAS NO HISTORY AT ALL, OTHERWISE
017400*    AN UNRECOGNIZED CODE QUIETLY FALLS BACK TO GENERIC ADVICE.
017500     IF HIST-TABLE-SIZE = 0
017600         MOVE 'NO-DATA ' TO WS-EFFECTIVE-CATEGORY
017700     ELSE
017800         IF WS-CATEGORY-VALID
017900             MOVE QUESTION-CATEGORY TO WS-EFFECTIVE-CATEGORY
018000         ELSE
018100             MOVE 'GENERIC ' TO WS-EFFECTIVE-CATEGORY
018200         END-IF
018300     END-IF.
018400*------------------------------------------------------------------
018500*    ONE PASS OF THE VALIDITY-TABLE SEARCH, PERFORMED BY 1000
018600*    ABOVE WITH WS-CAT-NDX STEPPING THROUGH THE FIVE TABLE SLOTS.
018700 1010-VALIDATE-CATEGORY.
018800*------------------------------------------------------------------
018900     IF QUESTION-CATEGORY = WS-CATEGORY-OF (WS-CAT-NDX)
019000         SET WS-CATEGORY-VALID TO TRUE
019100     END-IF.
019200*------------------------------------------------------------------
019300*    ROLLS UP THE WHOLE SESSION HISTORY TABLE INTO THE FIVE U8
019400*    AVERAGES PLUS THE SAVES-RATIO SOCADV WILL PRINT ON THE
019500*    ANSWER LINE.  WHEN THE SESSION HAS NO HISTORY YET, EVERYTHING
019600*    STAYS AT THE ZERO VALUES 1000 ABOVE ALREADY MOVED IN.
019700 2000-COMPUTE-AGGREGATES.
019800*------------------------------------------------------------------
019900     MOVE HIST-TABLE-SIZE TO ADV-POST-COUNT.
020000     IF HIST-TABLE-SIZE > 0
020100         PERFORM 2010-ACCUM-ONE-HIST-ENTRY
020200             VARYING WS-SUB-1 FROM 1 BY 1
020300             UNTIL WS-SUB-1 > HIST-TABLE-SIZE
020400         COMPUTE ADV-AVG-SAVES ROUNDED =
020500             WS-SAVES-TOTAL / HIST-TABLE-SIZE
020600         COMPUTE ADV-AVG-LIKES ROUNDED =
020700             WS-LIKES-TOTAL / HIST-TABLE-SIZE
020800         COMPUTE ADV-AVG-SCORE ROUNDED =
020900             WS-SCORE-TOTAL / HIST-TABLE-SIZE
021000         COMPUTE ADV-AVG-TAGS ROUNDED =
021100             WS-TAGS-TOTAL / HIST-TABLE-SIZE
021200         MOVE WS-BEST-IMPRESS TO ADV-BEST-IMPRESSIONS
021300         PERFORM 2020-COMPUTE-MAX-OF-1
021400         COMPUTE ADV-SAVES-RATIO ROUNDED =
021500             ADV-AVG-SAVES / WS-DIVISOR-RESULT
021600     END-IF.
021700*------------------------------------------------------------------
021800*    ONE HISTORY ROW'S CONTRIBUTION TO THE RUNNING TOTALS, PLUS
021900*    THE RUNNING "BEST POST" WATERMARK USED BY THE NEXT-POST
022000*    ADVISORY MESSAGE (SEE 3300 BELOW).
022100 2010-ACCUM-ONE-HIST-ENTRY.
022200*------------------------------------------------------------------
022300     ADD HIST-SAVES (WS-SUB-1)    TO WS-SAVES-TOTAL.
022400     ADD HIST-LIKES (WS-SUB-1)    TO WS-LIKES-TOTAL.
022500     ADD HIST-VIRAL-SCORE (WS-SUB-1) TO WS-SCORE-TOTAL.
022600     ADD HIST-HASHTAGS (WS-SUB-1) TO WS-TAGS-TOTAL.
022700     IF HIST-PREDICTED-IMPRESS (WS-SUB-1) > WS-BEST-IMPRESS
022800         MOVE HIST-PREDICTED-IMPRESS (WS-SUB-1) TO WS-BEST-IMPRESS
022900     END-IF.
023000*------------------------------------------------------------------
023100* THE AVERAGE-LIKES-TO-DATE IS WHAT THE SAVES-RATIO IS MEASURED
023200* AGAINST, NOT JUST THE FIRST POST'S LIKES - SEE 2000 ABOVE.
023300*------------------------------------------------------------------
023400 2020-COMPUTE-MAX-OF-1.
023500*------------------------------------------------------------------
023600     MOVE ADV-AVG-LIKES TO WS-DIVISOR-INPUT.
023700     IF WS-DIVISOR-INPUT < 1
023800         MOVE 1 TO WS-DIVISOR-RESULT
023900     ELSE
024000         MOVE WS-DIVISOR-INPUT TO WS-DIVISOR-RESULT
024100     END-IF.
024200*------------------------------------------------------------------
024300 3000-SELECT-ADVISORY-MESSAGE.
024400*------------------------------------------------------------------
024500*    DISPATCHES TO THE ONE MESSAGE-BUILDER PARAGRAPH THAT MATCHES
024600*    WS-EFFECTIVE-CATEGORY.  AS OF MKT-0349 THIS RUNS OFF THE
024700*    CATEGORY-xxx CONDITION-NAMES THAT LIVE ON QUESTION-CATEGORY IN
024800*    THE POSTTBL COPYBOOK RATHER THAN A FRESH SET OF LITERAL IF'S -
024900*    QUESTION-CATEGORY'S OWN INCOMING VALUE IS NO LONGER NEEDED BY
025000*    THIS POINT IN THE CALL (1010 ALREADY VALIDATED IT ABOVE), SO
025100*    THE LINKAGE FIELD IS REUSED HERE TO HOLD THE EFFECTIVE
025200*    CATEGORY AND ITS CONDITION-NAMES ARE TESTED FOR REAL.
025300     MOVE WS-EFFECTIVE-CATEGORY TO ADV-CATEGORY-USED.
025400     MOVE WS-EFFECTIVE-CATEGORY TO QUESTION-CATEGORY.
025500     MOVE 0 TO WS-DISPATCH-NDX.
025600     IF CATEGORY-NO-DATA
025700         MOVE 1 TO WS-DISPATCH-NDX
025800     END-IF.
025900     IF CATEGORY-SAVES
026000         MOVE 2 TO WS-DISPATCH-NDX
026100     END-IF.
026200     IF CATEGORY-NEXT-POST
026300         MOVE 3 TO WS-DISPATCH-NDX
026400     END-IF.
026500     IF CATEGORY-FOLLOW
026600         MOVE 4 TO WS-DISPATCH-NDX
026700     END-IF.
026800     IF CATEGORY-HASHTAG
026900         MOVE 5 TO WS-DISPATCH-NDX
027000     END-IF.
027100*    GENERIC (CATEGORY-GENERIC) AND ANY CODE NONE OF THE SIX
027200*    CONDITION-NAMES RECOGNIZE BOTH LAND ON SLOT 6 - 1000 ABOVE
027300*    NEVER HANDS THIS PARAGRAPH ANYTHING BUT ONE OF THE SIX.
027400     IF WS-DISPATCH-NDX = 0
027500         MOVE 6 TO WS-DISPATCH-NDX
027600     END-IF.
027700*    THE OLD-STYLE MULTI-WAY BRANCH - EACH TARGET PARAGRAPH ENDS
027800*    WITH ITS OWN GO TO 3000-EXIT SO CONTROL FALLS OUT OF THE
027900*    PERFORM RANGE STARTED IN 0000-MAIN-ROUTINE ABOVE.
028000     GO TO 3100-BUILD-NO-DATA-MESSAGE
028100         3200-BUILD-SAVES-MESSAGE
028200         3300-BUILD-NEXT-POST-MESSAGE
028300         3400-BUILD-FOLLOW-MESSAGE
028400         3500-BUILD-HASHTAG-MESSAGE
028500         3600-BUILD-GENERIC-MESSAGE
028600         DEPENDING ON WS-DISPATCH-NDX.
028700*------------------------------------------------------------------
028800*    NO-DATA CATEGORY - THE SESSION HAS NOT POSTED YET.  NOTHING
028900*    TO CITE NUMERICALLY, SO THE MESSAGE IS A FIXED LITERAL.
029000 3100-BUILD-NO-DATA-MESSAGE.
029100*------------------------------------------------------------------
029200     MOVE SPACE TO ADV-MESSAGE-TEXT.
029300     STRING 'NO POST HISTORY IS ON FILE YET FOR THIS SESSION - '
029400         'ADD A CLEAR SAVE-THIS CALL TO ACTION AS YOU GET '
029500         'STARTED.'
029600         DELIMITED BY SIZE INTO ADV-MESSAGE-TEXT.
029700     GO TO 3000-EXIT.
029800*------------------------------------------------------------------
029900*    SAVES CATEGORY - CITES THE SAVES-TO-LIKES RATIO COMPUTED BY
030000*    2000 ABOVE.  0.3 IS THE SAME LOW-WATERMARK MARKETING USES
030100*    ON THE SOCPERF U7 STRENGTH/WEAKNESS FLAGS FOR SAVES.
030200 3200-BUILD-SAVES-MESSAGE.
030300*------------------------------------------------------------------
030400     MOVE ADV-SAVES-RATIO TO WS-RATIO-VALUE.
030500     MOVE SPACE TO ADV-MESSAGE-TEXT.
030600     IF ADV-SAVES-RATIO < 0.3
030700         STRING 'YOUR SAVE RATE IS LOW (' DELIMITED BY SIZE
030800             WS-RATIO-WHOLE DELIMITED BY SIZE
030900             '.' DELIMITED BY SIZE
031000             WS-RATIO-DECIMAL DELIMITED BY SIZE
031100             ') - ADD A CLEAR SAVE-THIS CALL TO ACTION IN '
031200             'YOUR CAPTION.' DELIMITED BY SIZE
031300             INTO ADV-MESSAGE-TEXT
031400     ELSE
031500         STRING 'YOUR SAVE RATE IS SOLID (' DELIMITED BY SIZE
031600             WS-RATIO-WHOLE DELIMITED BY SIZE
031700             '.' DELIMITED BY SIZE
031800             WS-RATIO-DECIMAL DELIMITED BY SIZE
031900             ') - KEEP POSTING SAVEABLE, REFERENCE-STYLE '
032000             'CONTENT.' DELIMITED BY SIZE
032100             INTO ADV-MESSAGE-TEXT
032200     END-IF.
032300     GO TO 3000-EXIT.
032400*------------------------------------------------------------------
032500*    NEXT-POST CATEGORY - "WHAT SHOULD I POST NEXT" - CITES THE
032600*    RUNNING AVERAGE VIRAL SCORE AND THE SESSION'S BEST-EVER
032700*    PREDICTED IMPRESSIONS AS THE BENCHMARK TO BEAT.
032800 3300-BUILD-NEXT-POST-MESSAGE.
032900*------------------------------------------------------------------
033000     MOVE ADV-POST-COUNT TO WS-EDIT-POST-COUNT.
033100     MOVE ADV-AVG-SCORE TO WS-SCORE-VALUE.
033200     MOVE ADV-BEST-IMPRESSIONS TO WS-EDIT-BEST-IMPRESS.
033300     MOVE SPACE TO ADV-MESSAGE-TEXT.
033400     STRING 'OVER ' DELIMITED BY SIZE
033500         WS-EDIT-POST-COUNT DELIMITED BY SIZE
033600         ' POSTS YOUR AVERAGE VIRAL SCORE IS ' DELIMITED BY SIZE
033700         WS-SCORE-WHOLE DELIMITED BY SIZE
033800         '.' DELIMITED BY SIZE
033900         WS-SCORE-DECIMAL DELIMITED BY SIZE
034000         ' AND YOUR BEST POST REACHED ' DELIMITED BY SIZE
034100         WS-EDIT-BEST-IMPRESS DELIMITED BY SIZE
034200         ' IMPRESSIONS - AIM TO MATCH THAT FORMAT.'
034300         DELIMITED BY SIZE
034400         INTO ADV-MESSAGE-TEXT.
034500     GO TO 3000-EXIT.
034600*------------------------------------------------------------------
034700*    FOLLOW CATEGORY - REWORDED PER MKT-0288.  MARKETING ASKED
034800*    FOR BIO/PROFILE ADVICE HERE WITH NO NUMBERS CITED, SO THIS
034900*    ONE STAYS A FIXED LITERAL LIKE 3100 ABOVE.
035000 3400-BUILD-FOLLOW-MESSAGE.
035100*------------------------------------------------------------------
035200     MOVE SPACE TO ADV-MESSAGE-TEXT.
035300     STRING 'OPTIMIZE YOUR BIO LINK AND GRID LAYOUT TO CONVERT '
035400         'PROFILE VISITS INTO FOLLOWS.'
035500         DELIMITED BY SIZE INTO ADV-MESSAGE-TEXT.
035600     GO TO 3000-EXIT.
035700*------------------------------------------------------------------
035800*    HASHTAG CATEGORY - ADDED PER MKT-0272.  CITES THE AVERAGE TAG
035900*    COUNT AGAINST THE 15-20 TAG SWEET SPOT MARKETING SETTLED ON.
036000 3500-BUILD-HASHTAG-MESSAGE.
036100*------------------------------------------------------------------
036200     MOVE ADV-AVG-TAGS TO WS-EDIT-AVG-TAGS.
036300     MOVE SPACE TO ADV-MESSAGE-TEXT.
036400     STRING 'YOUR POSTS AVERAGE ' DELIMITED BY SIZE
036500         WS-EDIT-AVG-TAGS DELIMITED BY SIZE
036600         ' HASHTAGS - THE SWEET SPOT IS 15 TO 20 TAGS '
036700         'PER POST.' DELIMITED BY SIZE
036800         INTO ADV-MESSAGE-TEXT.
036900     GO TO 3000-EXIT.
037000*------------------------------------------------------------------
037100*    GENERIC CATEGORY - THE CATCH-ALL FOR AN UNRECOGNIZED QUESTION
037200*    CODE AND FOR SESSIONS THAT JUST WANT AN OVERALL SNAPSHOT.
037300*    PER MKT-0348 THIS NOW CITES THE POST COUNT ALONG WITH LIKES,
037400*    SAVES, AND VIRAL SCORE RATHER THAN JUST THE TWO ENGAGEMENT
037500*    NUMBERS THE ORIGINAL 1994 VERSION USED.
037600 3600-BUILD-GENERIC-MESSAGE.
037700*------------------------------------------------------------------
037800     MOVE ADV-POST-COUNT  TO WS-EDIT-POST-COUNT.
037900     MOVE ADV-AVG-LIKES   TO WS-EDIT-AVG-LIKES.
038000     MOVE ADV-AVG-SAVES   TO WS-EDIT-AVG-SAVES.
038100     MOVE ADV-AVG-SCORE   TO WS-SCORE-VALUE.
038200     MOVE SPACE TO ADV-MESSAGE-TEXT.
038300     STRING 'OVER ' DELIMITED BY SIZE
038400         WS-EDIT-POST-COUNT DELIMITED BY SIZE
038500         ' POSTS YOU AVERAGE ' DELIMITED BY SIZE
038600         WS-EDIT-AVG-LIKES DELIMITED BY SIZE
038700         ' LIKES, ' DELIMITED BY SIZE
038800         WS-EDIT-AVG-SAVES DELIMITED BY SIZE
038900         ' SAVES, AND A ' DELIMITED BY SIZE
039000         WS-SCORE-WHOLE DELIMITED BY SIZE
039100         '.' DELIMITED BY SIZE
039200         WS-SCORE-DECIMAL DELIMITED BY SIZE
039300         ' VIRAL SCORE.' DELIMITED BY SIZE
039400         INTO ADV-MESSAGE-TEXT.
039500*------------------------------------------------------------------
039600*    RANGE-CLOSING EXIT FOR THE PERFORM ... THRU STARTED AT 3000
039700*    IN 0000-MAIN-ROUTINE.  EVERY BUILD-MESSAGE PARAGRAPH ABOVE
039800*    EITHER FALLS INTO THIS POINT (3600, BEING LAST) OR JUMPS
039900*    STRAIGHT TO IT WITH ITS OWN GO TO.
040000 3000-EXIT.
040100     EXIT.
