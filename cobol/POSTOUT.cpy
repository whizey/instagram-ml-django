000100*----------------------------------------------------------*
000200* POSTOUT  -  POST-RESULT RECORD WRITTEN TO THE POST-
000300*             RESULTS FILE.  INPUT FIELDS PLUS THE U1-U3
000400*             COMPUTED OUTPUTS (IMPRESSIONS, VIRAL SCORE,
000500*             ENGAGEMENT AND FOLLOW RATES, VIRAL LABEL).
000600*----------------------------------------------------------*
000700 01  PR-POST-RESULT-RECORD.
000800     05  PR-SESSION-KEY              PIC X(20).
000900     05  PR-POST-SEQ                 PIC 9(04).
001000     05  PR-ENGAGEMENT-COUNTS.
001100         10  PR-LIKES                PIC 9(07).
001200         10  PR-SAVES                PIC 9(07).
001300         10  PR-COMMENTS             PIC 9(07).
001400         10  PR-SHARES               PIC 9(07).
001500         10  PR-FOLLOWS              PIC 9(07).
001600         10  PR-PROFILE-VISITS       PIC 9(07).
001700     05  PR-CAPTION-LENGTH           PIC 9(04).
001800     05  PR-HASHTAGS                 PIC 9(03).
001900     05  PR-REPOSTS                  PIC 9(05).
002000     05  PR-COMPUTED-RESULTS.
002100         10  PR-PREDICTED-IMPRESSIONS PIC 9(09).
002200         10  PR-VIRAL-SCORE           PIC 9(03)V9(01).
002300         10  PR-ENG-RATE              PIC 9(03)V9(02).
002400         10  PR-FOLLOW-RATE           PIC 9(03)V9(01).
002500         10  PR-VIRAL-LABEL           PIC X(20).
002600     05  FILLER                      PIC X(08).
