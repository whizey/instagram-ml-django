000100*----------------------------------------------------------*
000200* ADVOUT  -  RAW AGGREGATES AND ADVISORY TEXT RETURNED BY
000300*            SOCADVC TO ITS CALLER.  POSTFORM.CPY HOLDS THE
000400*            EDITED-DISPLAY MIRROR OF THE NUMERIC FIELDS
000500*            BELOW FOR WHEN SOCADV PRINTS THEM.
000600*----------------------------------------------------------*
000700 01  ADVISOR-RESULTS.
000800     05  ADV-CATEGORY-USED       PIC X(08).
000900     05  ADV-POST-COUNT          PIC 9(04) USAGE COMP.
001000     05  ADV-AVG-SAVES           PIC 9(07).
001100     05  ADV-AVG-LIKES           PIC 9(07).
001200     05  ADV-AVG-SCORE           PIC 9(03)V9(01).
001300     05  ADV-AVG-TAGS            PIC 9(03).
001400     05  ADV-SAVES-RATIO         PIC 9(02)V9(02).
001500     05  ADV-BEST-IMPRESSIONS    PIC 9(09).
001600     05  ADV-MESSAGE-TEXT        PIC X(100).
001700     05  FILLER                  PIC X(04).
