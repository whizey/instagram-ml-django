000100*================================================================*
000200* PROGRAM:  SOCPERF
000300* PURPOSE:  SOCIAL POST PERFORMANCE ANALYTICS - MAIN BATCH RUN.
000400*           READS THE SORTED POST-INPUT FILE, ONE RECORD PER
000500*           POST, AND FOR EACH POST PREDICTS IMPRESSIONS, SCORES
000600*           VIRALITY, COMPUTES ENGAGEMENT/FOLLOW RATES, AVERAGES
000700*           THE SESSION HISTORY, SELECTS BEST POSTING TIMES,
000800*           BUILDS A GROWTH STRATEGY, AND (WHEN TWO OR MORE
000900*           POSTS EXIST FOR THE SESSION) A TREND/FORECAST
001000*           REPORT.  RESULTS GO TO POST-RESULTS; THE NARRATIVE
001100*           GOES TO THE ANALYSIS-REPORT PRINT FILE.
001200*================================================================*
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    SOCPERF.
001500 AUTHOR.        R K DELACROIX.
001600 INSTALLATION.  MARKETING SYSTEMS DIVISION.
001700 DATE-WRITTEN.  11/14/1986.
001800 DATE-COMPILED.
001900 SECURITY.      NON-CONFIDENTIAL.
002000*----------------------------------------------------------------
002100* MAINTENANCE LOG
002200* DATE       PROGRAMMER        REQUEST#   DESCRIPTION
002300* ---------- ---------------   --------   -------------------------
002400* 11/14/86   R K DELACROIX     MKT-0041   ORIGINAL PROGRAM - REPLACES
002500*                                         THE MANUAL WEEKLY SOCIAL
002600*                                         STATS TALLY SHEETS.
002700* 03/02/87   R K DELACROIX     MKT-0055   ADDED FOLLOW-RATE AND THE
002800*                                         VIRAL-LABEL COLUMN TO THE
002900*                                         OUTPUT RECORD.
003000* 09/19/88   T J WOZNIAK       MKT-0110   ADDED HISTORICAL CALIBRATION
003100*                                         OF IMPRESSION PREDICTION.
003200* 02/27/91   T J WOZNIAK       MKT-0188   GROWTH-LEVER STRATEGY
003300*                                         SECTION ADDED TO REPORT.
003400* 06/15/93   M R FENNIMORE     MKT-0233   FORECAST/TREND SECTION
003500*                                         (3-POST MOVING AVERAGE).
003600* 08/09/95   M R FENNIMORE     MKT-0266   BEST-POSTING-TIME TABLE
003700*                                         REWORKED TO 10 FIXED SLOTS.
003800* 01/08/98   M R FENNIMORE     MKT-0301   CONSISTENCY RATING ADDED
003900*                                         TO FORECAST SECTION; OWN
004000*                                         SQUARE-ROOT ROUTINE WRITTEN
004100*                                         SINCE THE SHOP'S COMPILER
004200*                                         HAS NO BUILT-IN ONE.
004300* 11/30/99   M R FENNIMORE     MKT-0318   YEAR-2000 REVIEW - PROGRAM
004400*                                         USES NO CENTURY-SENSITIVE
004500*                                         DATE ARITHMETIC (HEADING
004600*                                         DATE DISPLAY ONLY).  NO
004700*                                         CHANGES REQUIRED.
004800* 05/22/01   G H OYELARAN      MKT-0347   SESSION SUMMARY LINE NOW
004900*                                         SHOWS ALL FIVE U4 AVERAGES
005000*                                         INSTEAD OF JUST SAVES/LIKES.
005100* 10/03/03   G H OYELARAN      MKT-0379   GRAND TOTALS PAGE ADDED
005200*                                         AT END OF RUN.
005300* 11/14/03   G H OYELARAN      MKT-0380   2000-PROCESS-POST-RECORD
005400*                                         NOW SKIPS THE HISTORY-
005500*                                         TABLE APPEND (VIA GO TO)
005600*                                         ONCE A SESSION HITS THE
005700*                                         400-ENTRY POSTTBL LIMIT,
005800*                                         INSTEAD OF LETTING THE
005900*                                         401ST POST OVERRUN THE
006000*                                         TABLE.  ALSO ADDED RUN-
006100*                                         LIFE COUNTERS FOR ABEND
006200*                                         DUMPS.
006300*----------------------------------------------------------------*
006400 ENVIRONMENT DIVISION.
006500*------------------------------------------------------------------
006600 CONFIGURATION SECTION.
006700*------------------------------------------------------------------
006800 SOURCE-COMPUTER.  IBM-3096.
006900 OBJECT-COMPUTER.  IBM-3096.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*------------------------------------------------------------------
007300 INPUT-OUTPUT SECTION.
007400*------------------------------------------------------------------
007500 FILE-CONTROL.
007600     SELECT POST-INPUT      ASSIGN TO POSTIN.
007700     SELECT POST-RESULTS    ASSIGN TO POSTOUT.
007800     SELECT ANALYSIS-REPORT ASSIGN TO UT-S-PRTFILE.
007900*================================================================*
008000 DATA DIVISION.
008100*------------------------------------------------------------------
008200 FILE SECTION.
008300*------------------------------------------------------------------
008400 FD  POST-INPUT
008500     LABEL RECORDS ARE STANDARD
008600     DATA RECORD IS PI-POST-RECORD.
008700     COPY POSTIN.
008800*------------------------------------------------------------------
008900 FD  POST-RESULTS
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS PR-POST-RESULT-RECORD.
009200     COPY POSTOUT.
009300*------------------------------------------------------------------
009400 FD  ANALYSIS-REPORT
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS PRINT-RECORD.
009700 01  PRINT-RECORD.
009800     05  PR-CARRIAGE-CTL         PIC X(01).
009900     05  PR-LINE-TEXT            PIC X(131).
010000     05  FILLER                  PIC X(01).
010100*------------------------------------------------------------------
010200 WORKING-STORAGE SECTION.
010300*------------------------------------------------------------------
010400* STANDALONE 77-LEVEL ITEMS.  WS-POST-CALL-COUNT IS A RUN-LIFE
010500* COUNTER, NOT RESET PER SESSION LIKE WS-GRAND-POST-COUNT BELOW -
010600* IT IS BUMPED ONCE PER POST PROCESSED SO AN ABEND DUMP SHOWS HOW
010700* FAR INTO THE FILE THE RUN GOT.  WS-HIST-OVERFLOW-CTR COUNTS HOW
010800* MANY POSTS HAD TO SKIP THE HISTORY-TABLE APPEND BECAUSE THE
010900* SESSION HAD ALREADY FILLED ALL 400 POSTTBL SLOTS (SEE MKT-0380).
011000*------------------------------------------------------------------
011100 77  WS-POST-CALL-COUNT      PIC 9(07) USAGE COMP VALUE 0.
011200 77  WS-HIST-OVERFLOW-CTR    PIC 9(05) USAGE COMP VALUE 0.
011300 01  WS-SWITCHES-MISC.
011400     05  END-OF-FILE-SW          PIC X       VALUE 'N'.
011500         88  END-OF-FILE                     VALUE 'Y'.
011600     05  FORECAST-ELIGIBLE-SW    PIC X       VALUE 'N'.
011700         88  FORECAST-ELIGIBLE                VALUE 'Y'.
011800     05  FILLER                  PIC X(04).
011900*------------------------------------------------------------------
012000 01  WS-CONTROL-FIELDS.
012100     05  WS-PRIOR-SESSION-KEY    PIC X(20)   VALUE SPACE.
012200     05  WS-SESSION-POST-COUNT   PIC 9(05)   USAGE COMP VALUE 0.
012300     05  WS-GRAND-POST-COUNT     PIC 9(07)   USAGE COMP VALUE 0.
012400     05  WS-GRAND-SESSION-COUNT  PIC 9(05)   USAGE COMP VALUE 0.
012500     05  WS-SUB-1                PIC 9(04)   USAGE COMP VALUE 0.
012600     05  WS-SUB-2                PIC 9(04)   USAGE COMP VALUE 0.
012700     05  WS-HALF-POINT           PIC 9(04)   USAGE COMP VALUE 0.
012800     05  WS-SERIES-LENGTH        PIC 9(04)   USAGE COMP VALUE 0.
012900     05  FILLER                  PIC X(04).
013000*------------------------------------------------------------------
013100* SHARED LITTLE-HELPER WORK FIELDS - KEEPS THE "MAXIMUM OF A
013200* COUNT AND 1" AND "REMAINDER OF A DIVISION" IDIOMS IN ONE PLACE
013300* SINCE THE COMPILER HAS NO BUILT-IN MIN/MAX/MOD OF ITS OWN.
013400*------------------------------------------------------------------
013500 01  WS-MATH-WORK.
013600     05  WS-DIVISOR-INPUT        PIC 9(09)       VALUE 0.
013700     05  WS-DIVISOR-RESULT       PIC 9(09)       VALUE 0.
013800     05  WS-DIVIDE-QUOTIENT      PIC 9(09) USAGE COMP VALUE 0.
013900     05  WS-SEED-TEMP            PIC 9(09) USAGE COMP VALUE 0.
014000     05  FILLER                  PIC X(04).
014100*------------------------------------------------------------------
014200 01  WS-SESSION-ACCUMULATORS.
014300     05  WS-SESN-LIKES           PIC 9(09)   VALUE 0.
014400     05  WS-SESN-SAVES           PIC 9(09)   VALUE 0.
014500     05  WS-SESN-COMMENTS        PIC 9(09)   VALUE 0.
014600     05  WS-SESN-SHARES          PIC 9(09)   VALUE 0.
014700     05  WS-SESN-IMPRESSIONS     PIC 9(11)   VALUE 0.
014800     05  FILLER                  PIC X(06).
014900*------------------------------------------------------------------
015000 01  WS-GRAND-ACCUMULATORS.
015100     05  WS-GT-IMPRESSIONS       PIC 9(13)   VALUE 0.
015200     05  FILLER                  PIC X(06).
015300*------------------------------------------------------------------
015400* U4 - HISTORICAL AVERAGES (OVER PRIOR POSTS, NOT THE CURRENT ONE)
015500*------------------------------------------------------------------
015600 01  WS-U4-AVERAGES.
015700     05  WS-AVG-LIKES            PIC 9(09)   VALUE 0.
015800     05  WS-AVG-SAVES            PIC 9(09)   VALUE 0.
015900     05  WS-AVG-COMMENTS         PIC 9(09)   VALUE 0.
016000     05  WS-AVG-SHARES           PIC 9(09)   VALUE 0.
016100     05  WS-AVG-IMPRESSIONS      PIC 9(09)   VALUE 0.
016200     05  WS-POSITIVE-HIST-COUNT  PIC 9(04)   USAGE COMP VALUE 0.
016300     05  FILLER                  PIC X(04).
016400*------------------------------------------------------------------
016500* U1 - IMPRESSION PREDICTION WORK FIELDS
016600*------------------------------------------------------------------
016700 01  WS-U1-FIELDS.
016800     05  WS-BASE                 PIC S9(09)V999  VALUE 0.
016900     05  WS-RAW-IMPRESS          PIC 9(09)       VALUE 0.
017000     05  WS-SAVES-RATIO          PIC 9(05)V9999  VALUE 0.
017100     05  WS-SCALE                PIC S9(05)V9999 VALUE 0.
017200     05  WS-CALIBRATED           PIC 9(09)V9999  VALUE 0.
017300     05  WS-HIST-IMPRESS-TOTAL   PIC 9(13)       VALUE 0.
017400     05  FILLER                  PIC X(04).
017500*------------------------------------------------------------------
017600* U2 - VIRAL SCORE WORK FIELDS
017700*------------------------------------------------------------------
017800 01  WS-U2-FIELDS.
017900     05  WS-TOTAL-ENG            PIC 9(09)       VALUE 0.
018000     05  WS-SAVES-SCORE          PIC 9(03)V9999  VALUE 0.
018100     05  WS-COMMENTS-SCORE       PIC 9(03)V9999  VALUE 0.
018200     05  WS-SHARES-SCORE         PIC 9(03)V9999  VALUE 0.
018300     05  WS-FOLLOW-SCORE         PIC 9(03)V9999  VALUE 0.
018400     05  WS-HASHTAG-SCORE        PIC 9(03)V9999  VALUE 0.
018500     05  WS-RAW-VIRAL            PIC 9(03)V9999  VALUE 0.
018600     05  FILLER                  PIC X(04).
018700*------------------------------------------------------------------
018800* U7 - STRATEGY WORK FIELDS
018900*------------------------------------------------------------------
019000 01  WS-U7-FIELDS.
019100     05  WS-COMMENT-RATIO        PIC 9(05)V9999  VALUE 0.
019200     05  WS-FOLLOW-CONV          PIC 9(05)V9999  VALUE 0.
019300     05  WS-STRENGTH-COUNT       PIC 9(02) USAGE COMP VALUE 0.
019400     05  WS-WEAKNESS-COUNT       PIC 9(02) USAGE COMP VALUE 0.
019500     05  WS-LEVER-COUNT          PIC 9(02) USAGE COMP VALUE 0.
019600     05  WS-LEVER-NDX            PIC 9(02) USAGE COMP VALUE 0.
019700     05  WS-PAD-NDX              PIC 9(02) USAGE COMP VALUE 0.
019800     05  WS-DIAGNOSIS-CODE       PIC X(12)       VALUE SPACE.
019900     05  WS-PROJECTED-25         PIC 9(09)       VALUE 0.
020000     05  WS-PROJECTED-OPT        PIC 9(09)       VALUE 0.
020100*
020200     05  STRENGTH-FLAGS.
020300         10  SF-SAVES            PIC X VALUE 'N'.
020400             88  SF-SAVES-ON          VALUE 'Y'.
020500         10  SF-COMMENT          PIC X VALUE 'N'.
020600             88  SF-COMMENT-ON        VALUE 'Y'.
020700         10  SF-SHARE            PIC X VALUE 'N'.
020800             88  SF-SHARE-ON          VALUE 'Y'.
020900         10  SF-FOLLOW           PIC X VALUE 'N'.
021000             88  SF-FOLLOW-ON         VALUE 'Y'.
021100         10  SF-REPOST           PIC X VALUE 'N'.
021200             88  SF-REPOST-ON         VALUE 'Y'.
021300*
021400     05  WEAKNESS-FLAGS.
021500         10  WF-SAVES            PIC X VALUE 'N'.
021600             88  WF-SAVES-ON          VALUE 'Y'.
021700         10  WF-COMMENT          PIC X VALUE 'N'.
021800             88  WF-COMMENT-ON        VALUE 'Y'.
021900         10  WF-SHARE            PIC X VALUE 'N'.
022000             88  WF-SHARE-ON          VALUE 'Y'.
022100         10  WF-VISIT            PIC X VALUE 'N'.
022200             88  WF-VISIT-ON          VALUE 'Y'.
022300*
022400     05  WS-LEVER-CANDIDATES.
022500         10  WS-LEVER-CAND OCCURS 6 TIMES
022600                 INDEXED BY WS-LC-NDX.
022700             15  WS-LC-CODE      PIC X(12).
022800     05  WS-FINAL-LEVERS.
022900         10  WS-FL-CODE  OCCURS 3 TIMES PIC X(12).
023000     05  FILLER                  PIC X(04).
023100*------------------------------------------------------------------
023200* U5 - BEST-TIMES WORK FIELDS AND THE FIXED SLOT-NAME TABLE.
023300* THE TABLE IS LAID OUT AS LITERAL FILLER ENTRIES, ONE PER SLOT,
023400* THEN REDEFINED AS AN INDEXED ARRAY SO THE SLOT NUMBER FROM THE
023500* SEED ARITHMETIC CAN SUBSCRIPT STRAIGHT INTO IT.
023600*------------------------------------------------------------------
023700 01  WS-U5-FIELDS.
023800     05  WS-SEED                 PIC 9(09) USAGE COMP VALUE 0.
023900     05  WS-SLOT-1               PIC 9(02) USAGE COMP VALUE 0.
024000     05  WS-SLOT-2               PIC 9(02) USAGE COMP VALUE 0.
024100     05  WS-SLOT-3               PIC 9(02) USAGE COMP VALUE 0.
024200     05  FILLER                  PIC X(04).
024300*
024400 01  WS-TIME-SLOT-LITERALS.
024500     05  FILLER  PIC X(20) VALUE 'TUESDAY 7-9 PM      '.
024600     05  FILLER  PIC X(20) VALUE 'THURSDAY 6-8 PM     '.
024700     05  FILLER  PIC X(20) VALUE 'WEDNESDAY 12-2 PM   '.
024800     05  FILLER  PIC X(20) VALUE 'SUNDAY 8-10 PM      '.
024900     05  FILLER  PIC X(20) VALUE 'MONDAY 8-10 AM      '.
025000     05  FILLER  PIC X(20) VALUE 'FRIDAY 9-11 AM      '.
025100     05  FILLER  PIC X(20) VALUE 'WEDNESDAY 7-9 AM    '.
025200     05  FILLER  PIC X(20) VALUE 'SATURDAY 10-12 PM   '.
025300     05  FILLER  PIC X(20) VALUE 'THURSDAY 12-2 PM    '.
025400     05  FILLER  PIC X(20) VALUE 'TUESDAY 6-8 PM      '.
025500 01  WS-TIME-SLOT-TABLE REDEFINES WS-TIME-SLOT-LITERALS.
025600     05  WS-TIME-SLOT-NAME OCCURS 10 TIMES PIC X(20).
025700*------------------------------------------------------------------
025800* GROWTH-LEVER CODE LITERALS, IN RULE ORDER (RULES 1-3 EACH HAVE
025900* ONE CODE, RULES 4-5 HAVE AN EITHER/OR PAIR, RULE 6 HAS ONE),
026000* REDEFINED AS A TABLE SO THE RULE NUMBER SUBSCRIPTS STRAIGHT IN.
026100*------------------------------------------------------------------
026200 01  WS-LEVER-CODE-LITERALS.
026300     05  FILLER  PIC X(12) VALUE 'SAVES-CTA   '.
026400     05  FILLER  PIC X(12) VALUE 'QUESTION-CTA'.
026500     05  FILLER  PIC X(12) VALUE 'SHARE-HOOK  '.
026600     05  FILLER  PIC X(12) VALUE 'MORE-TAGS   '.
026700     05  FILLER  PIC X(12) VALUE 'FEWER-TAGS  '.
026800     05  FILLER  PIC X(12) VALUE 'LONGER-CAP  '.
026900     05  FILLER  PIC X(12) VALUE 'SHORTER-CAP '.
027000     05  FILLER  PIC X(12) VALUE 'BIO-OPTIMIZE'.
027100 01  WS-LEVER-CODE-TABLE REDEFINES WS-LEVER-CODE-LITERALS.
027200     05  WS-LEVER-CODE-OF OCCURS 8 TIMES PIC X(12).
027300*------------------------------------------------------------------
027400* DEFAULT GROWTH LEVERS, USED TO PAD THE FINAL LIST TO 3 WHEN
027500* FEWER THAN 3 RULES FIRED.
027600*------------------------------------------------------------------
027700 01  WS-DEFAULT-LEVER-LITERALS.
027800     05  FILLER  PIC X(12) VALUE 'PEAK-TIMES  '.
027900     05  FILLER  PIC X(12) VALUE 'CAROUSEL    '.
028000     05  FILLER  PIC X(12) VALUE 'FIRST3-HOOK '.
028100 01  WS-DEFAULT-LEVER-TABLE REDEFINES WS-DEFAULT-LEVER-LITERALS.
028200     05  WS-DEFAULT-LEVER-OF OCCURS 3 TIMES PIC X(12).
028300*------------------------------------------------------------------
028400* U6 - FORECAST SERIES (HISTORY PLUS THE CURRENT POST, BUILT
028500* FRESH FOR EACH POST THAT QUALIFIES).  FIXED-SIZE TABLE, NOT
028600* AN OCCURS-DEPENDING-ON, SINCE THE FORECAST ARITHMETIC NEVER
028700* NEEDS TO GROW IT AFTER IT IS LOADED.
028800*------------------------------------------------------------------
028900 01  WS-FORECAST-SERIES.
029000     05  WS-FS-ENTRY OCCURS 401 TIMES INDEXED BY WS-FS-NDX.
029100         10  WS-FS-IMPRESSIONS    PIC 9(09).
029200         10  WS-FS-SMOOTHED       PIC 9(09)V9.
029300         10  WS-FS-SAVES-RATIO    PIC 9(02)V999.
029400         10  WS-FS-ENGAGEMENT     PIC 9(09).
029500         10  WS-FS-VIRAL-SCORE    PIC 9(03)V9.
029600         10  FILLER                PIC X(02).
029700*
029800 01  WS-U6-FIELDS.
029900     05  WS-IMPRESS-TREND        PIC X(09)       VALUE SPACE.
030000     05  WS-SAVES-TREND          PIC X(09)       VALUE SPACE.
030100     05  WS-ENGAGE-TREND         PIC X(09)       VALUE SPACE.
030200     05  WS-CONSISTENCY          PIC X(08)       VALUE SPACE.
030300     05  WS-NEXT-IMPRESS         PIC 9(09)       VALUE 0.
030400     05  WS-NEXT-VIRAL           PIC 9(03)V9     VALUE 0.
030500     05  WS-NEXT-VIRAL-TEMP      PIC S9(05)V9999 VALUE 0.
030600     05  WS-OPTIMAL-HASHTAGS     PIC 9(03)       VALUE 0.
030700     05  WS-FIRST-HALF-MEAN      PIC S9(09)V9999 VALUE 0.
030800     05  WS-SECOND-HALF-MEAN     PIC S9(09)V9999 VALUE 0.
030900     05  WS-TREND-DELTA          PIC S9(09)V9999 VALUE 0.
031000     05  WS-SLOPE                PIC S9(09)V9999 VALUE 0.
031100     05  WS-SERIES-SUM           PIC S9(13)V9999 VALUE 0.
031200     05  WS-SERIES-MEAN          PIC S9(09)V9999 VALUE 0.
031300     05  WS-SUMSQ-DIFF           PIC S9(15)V9999 VALUE 0.
031400     05  WS-VARIANCE             PIC S9(13)V9999 VALUE 0.
031500     05  WS-MEAN-DIVISOR         PIC 9(09)       VALUE 0.
031600     05  WS-STD-DEV              PIC S9(09)V9999 VALUE 0.
031700     05  WS-COEFF-VARIANCE       PIC S9(05)V9999 VALUE 0.
031800     05  WS-HASHTAG-TOTAL        PIC 9(09)       VALUE 0.
031900     05  WS-HASHTAG-POST-COUNT   PIC 9(04) USAGE COMP VALUE 0.
032000     05  FILLER                  PIC X(04).
032100*------------------------------------------------------------------
032200* NEWTON'S-METHOD SQUARE-ROOT WORK FIELDS (NO BUILT-IN SQRT ON
032300* THIS COMPILER - SEE MKT-0301 IN THE MAINTENANCE LOG).
032400*------------------------------------------------------------------
032500 01  WS-SQRT-WORK.
032600     05  WS-SQRT-INPUT           PIC S9(13)V9999 VALUE 0.
032700     05  WS-SQRT-GUESS           PIC S9(09)V9999 VALUE 0.
032800     05  WS-SQRT-ITER            PIC 9(02) USAGE COMP VALUE 0.
032900     05  FILLER                  PIC X(04).
033000*------------------------------------------------------------------
033100 01  WS-CURRENT-POST.
033200     05  WS-CP-PREDICTED-IMPRESS PIC 9(09)       VALUE 0.
033300     05  WS-CP-VIRAL-SCORE       PIC 9(03)V9     VALUE 0.
033400     05  WS-CP-ENG-RATE          PIC 9(03)V99    VALUE 0.
033500     05  WS-CP-FOLLOW-RATE       PIC 9(03)V9     VALUE 0.
033600     05  WS-CP-VIRAL-LABEL       PIC X(20)       VALUE SPACE.
033700     05  FILLER                  PIC X(04).
033800*------------------------------------------------------------------
033900     COPY PRINTCTL.
034000     COPY POSTTBL.
034100*------------------------------------------------------------------
034200* REPORT LINE LAYOUTS
034300*------------------------------------------------------------------
034400 01  HEADING-LINE-1.
034500     05  FILLER                  PIC X(35)
034600         VALUE 'SOCIAL POST PERFORMANCE ANALYTICS '.
034700     05  FILLER                  PIC X(16) VALUE 'RUN DATE '.
034800     05  HL1-MONTH               PIC 99.
034900     05  FILLER                  PIC X(01) VALUE '/'.
035000     05  HL1-DAY                 PIC 99.
035100     05  FILLER                  PIC X(01) VALUE '/'.
035200     05  HL1-YEAR                PIC 99.
035300     05  FILLER                  PIC X(10) VALUE SPACE.
035400     05  FILLER                  PIC X(05) VALUE 'PAGE '.
035500     05  HL1-PAGE                PIC ZZZ9.
035600 01  HEADING-LINE-2.
035700     05  FILLER                  PIC X(131) VALUE ALL '-'.
035800*
035900 01  DETAIL-LINE-1.
036000     05  FILLER                  PIC X(09) VALUE 'SESSION: '.
036100     05  DL1-SESSION-KEY         PIC X(20).
036200     05  FILLER                  PIC X(10) VALUE '  POST# : '.
036300     05  DL1-POST-SEQ            PIC ZZZ9.
036400     05  FILLER                  PIC X(90) VALUE SPACE.
036500*
036600 01  DETAIL-LINE-2.
036700     05  FILLER                  PIC X(12) VALUE '  LIKES    '.
036800     05  DL2-LIKES               PIC ZZZ,ZZZ,ZZ9.
036900     05  FILLER                  PIC X(08) VALUE ' SAVES  '.
037000     05  DL2-SAVES               PIC ZZZ,ZZZ,ZZ9.
037100     05  FILLER                  PIC X(10) VALUE ' COMMENTS '.
037200     05  DL2-COMMENTS            PIC ZZZ,ZZZ,ZZ9.
037300     05  FILLER                  PIC X(08) VALUE ' SHARES '.
037400     05  DL2-SHARES              PIC ZZZ,ZZZ,ZZ9.
037500     05  FILLER                  PIC X(58) VALUE SPACE.
037600*
037700 01  DETAIL-LINE-3.
037800     05  FILLER                  PIC X(12) VALUE '  FOLLOWS  '.
037900     05  DL3-FOLLOWS             PIC ZZZ,ZZZ,ZZ9.
038000     05  FILLER                  PIC X(08) VALUE ' VISITS '.
038100     05  DL3-VISITS              PIC ZZZ,ZZZ,ZZ9.
038200     05  FILLER                  PIC X(08) VALUE ' CAPLEN '.
038300     05  DL3-CAPLEN              PIC ZZZ9.
038400     05  FILLER                  PIC X(08) VALUE ' TAGS   '.
038500     05  DL3-HASHTAGS            PIC ZZ9.
038600     05  FILLER                  PIC X(10) VALUE ' REPOSTS  '.
038700     05  DL3-REPOSTS             PIC ZZ,ZZ9.
038800     05  FILLER                  PIC X(46) VALUE SPACE.
038900*
039000 01  DETAIL-LINE-4.
039100     05  FILLER                  PIC X(14) VALUE '  IMPRESSIONS '.
039200     05  DL4-IMPRESSIONS         PIC ZZZ,ZZZ,ZZ9.
039300     05  FILLER                  PIC X(08) VALUE ' SCORE  '.
039400     05  DL4-VIRAL-SCORE         PIC ZZ9.9.
039500     05  FILLER                  PIC X(11) VALUE ' ENG-RATE% '.
039600     05  DL4-ENG-RATE            PIC ZZ9.99.
039700     05  FILLER                  PIC X(12) VALUE ' FOLLOW-RT% '.
039800     05  DL4-FOLLOW-RATE         PIC ZZ9.9.
039900     05  FILLER                  PIC X(09) VALUE SPACE.
040000     05  DL4-VIRAL-LABEL         PIC X(20).
040100*
040200 01  DETAIL-LINE-5.
040300     05  FILLER                  PIC X(14) VALUE '  DIAGNOSIS   '.
040400     05  DL5-DIAGNOSIS           PIC X(14).
040500     05  FILLER                  PIC X(09) VALUE ' LEVERS: '.
040600     05  DL5-LEVER-1             PIC X(12).
040700     05  FILLER                  PIC X(01) VALUE SPACE.
040800     05  DL5-LEVER-2             PIC X(12).
040900     05  FILLER                  PIC X(01) VALUE SPACE.
041000     05  DL5-LEVER-3             PIC X(12).
041100     05  FILLER                  PIC X(59) VALUE SPACE.
041200*
041300 01  DETAIL-LINE-6.
041400     05  FILLER                  PIC X(11) VALUE '  BEST TIME'.
041500     05  FILLER                  PIC X(02) VALUE ': '.
041600     05  DL6-BEST-TIME           PIC X(20).
041700     05  FILLER                  PIC X(09) VALUE ' GOOD 1: '.
041800     05  DL6-GOOD-1              PIC X(20).
041900     05  FILLER                  PIC X(09) VALUE ' GOOD 2: '.
042000     05  DL6-GOOD-2              PIC X(20).
042100     05  FILLER                  PIC X(39) VALUE SPACE.
042200*
042300 01  DETAIL-LINE-7.
042400     05  FILLER                  PIC X(18) VALUE '  PROJECTED (1.25)'.
042500     05  DL7-PROJ-25             PIC ZZZ,ZZZ,ZZ9.
042600     05  FILLER                  PIC X(19) VALUE ' PROJECTED (1.60) '.
042700     05  DL7-PROJ-OPT            PIC ZZZ,ZZZ,ZZ9.
042800     05  FILLER                  PIC X(75) VALUE SPACE.
042900*
043000 01  DETAIL-LINE-8.
043100     05  FILLER                  PIC X(16) VALUE '  FORECAST TREND'.
043200     05  FILLER                  PIC X(02) VALUE ': '.
043300     05  DL8-TREND               PIC X(09).
043400     05  FILLER                  PIC X(12) VALUE ' NEXT-IMPR: '.
043500     05  DL8-NEXT-IMPR           PIC ZZZ,ZZZ,ZZ9.
043600     05  FILLER                  PIC X(13) VALUE ' NEXT-VIRAL: '.
043700     05  DL8-NEXT-VIRAL          PIC ZZ9.9.
043800     05  FILLER                  PIC X(09) VALUE ' OPT-TAGS'.
043900     05  FILLER                  PIC X(02) VALUE ': '.
044000     05  DL8-OPT-TAGS            PIC ZZ9.
044100     05  FILLER                  PIC X(09) VALUE ' CONSIST '.
044200     05  DL8-CONSIST             PIC X(08).
044300     05  FILLER                  PIC X(08) VALUE SPACE.
044400*
044500 01  SESSION-SUMMARY-LINE.
044600     05  FILLER                  PIC X(20) VALUE ALL '-'.
044700     05  FILLER            PIC X(24) VALUE ' SESSION SUMMARY FOR : '.
044800     05  SSL-SESSION-KEY         PIC X(20).
044900     05  FILLER                  PIC X(09) VALUE '  POSTS: '.
045000     05  SSL-POST-COUNT          PIC ZZZZ9.
045100     05  FILLER                  PIC X(58) VALUE SPACE.
045200 01  SESSION-SUMMARY-LINE-2.
045300     05  FILLER                  PIC X(13) VALUE '   AVG LIKES '.
045400     05  SS2-AVG-LIKES           PIC ZZZ,ZZZ,ZZ9.
045500     05  FILLER                  PIC X(11) VALUE ' AVG SAVES '.
045600     05  SS2-AVG-SAVES           PIC ZZZ,ZZZ,ZZ9.
045700     05  FILLER                  PIC X(14) VALUE ' AVG COMMENTS '.
045800     05  SS2-AVG-COMMENTS        PIC ZZZ,ZZZ,ZZ9.
045900     05  FILLER                  PIC X(12) VALUE ' AVG SHARES '.
046000     05  SS2-AVG-SHARES          PIC ZZZ,ZZZ,ZZ9.
046100     05  FILLER                  PIC X(10) VALUE SPACE.
046200 01  SESSION-SUMMARY-LINE-3.
046300     05  FILLER                  PIC X(17) VALUE '   AVG IMPRESS. '.
046400     05  SS3-AVG-IMPRESS         PIC ZZZ,ZZZ,ZZ9.
046500     05  FILLER                  PIC X(17) VALUE ' SESSION IMPRESS.'.
046600     05  SS3-SESN-IMPRESS        PIC ZZZ,ZZZ,ZZ9.
046700     05  FILLER                  PIC X(80) VALUE SPACE.
046800*
046900 01  GRAND-TOTAL-LINE-1.
047000     05  FILLER                  PIC X(25)
047100         VALUE ' *** END OF RUN TOTALS **'.
047200     05  FILLER                  PIC X(18) VALUE ' RECORDS READ : '.
047300     05  GT1-RECORDS             PIC ZZZ,ZZ9.
047400     05  FILLER                  PIC X(12) VALUE ' SESSIONS: '.
047500     05  GT1-SESSIONS            PIC ZZZZ9.
047600     05  FILLER                  PIC X(58) VALUE SPACE.
047700 01  GRAND-TOTAL-LINE-2.
047800     05  FILLER                  PIC X(30)
047900         VALUE '     GRAND-TOTAL IMPRESSIONS: '.
048000     05  GT2-IMPRESSIONS         PIC ZZZ,ZZZ,ZZZ,ZZZ,ZZ9.
048100     05  FILLER                  PIC X(81) VALUE SPACE.
048200*================================================================*
048300 PROCEDURE DIVISION.
048400*------------------------------------------------------------------
048500 0000-MAIN-PROCESSING.
048600*------------------------------------------------------------------
048700     PERFORM 1000-OPEN-FILES.
048800     PERFORM 8000-READ-POST-INPUT.
048900*    2000 IS PERFORMED AS A RANGE BECAUSE IT FALLS OUT EARLY WITH
049000*    A GO TO WHEN POSTTBL IS ALREADY FULL FOR THE SESSION - SEE
049100*    2000-EXIT BELOW.
049200     PERFORM 2000-PROCESS-POST-RECORD THRU 2000-EXIT
049300         UNTIL END-OF-FILE.
049400*    THE LAST SESSION ON THE FILE NEVER GETS A SESSION-KEY
049500*    CHANGE TO TRIGGER ITS OWN SUMMARY OUT OF 2010 - IT HAS
049600*    TO BE FORCED HERE INSTEAD, AFTER THE READ LOOP ENDS.
049700     IF WS-SESSION-POST-COUNT > 0
049800         PERFORM 3000-PRINT-SESSION-SUMMARY.
049900     PERFORM 4000-PRINT-GRAND-TOTALS.
050000     PERFORM 9000-CLOSE-FILES.
050100     GOBACK.
050200*------------------------------------------------------------------
050300 1000-OPEN-FILES.
050400*------------------------------------------------------------------
050500     OPEN INPUT  POST-INPUT.
050600     OPEN OUTPUT POST-RESULTS.
050700     OPEN OUTPUT ANALYSIS-REPORT.
050800     ACCEPT WS-CURRENT-DATE-YYMMDD FROM DATE.
050900     MOVE WS-CURRENT-MM              TO HL1-MONTH.
051000     MOVE WS-CURRENT-DD              TO HL1-DAY.
051100     MOVE WS-CURRENT-YY              TO HL1-YEAR.
051200*    RUN DATE IS CAPTURED ONCE HERE AND CARRIED IN THE HEADING-
051300*    LINE-1 FIELDS FOR EVERY PAGE - NOT RE-ACCEPTED PER PAGE,
051400*    SO A LONG RUN THAT CROSSES MIDNIGHT STILL SHOWS ONE DATE.
051500     MOVE 0                          TO HIST-TABLE-SIZE.
051600*------------------------------------------------------------------
051700 2000-PROCESS-POST-RECORD.
051800*------------------------------------------------------------------
051900*    ONE PASS OF THIS RANGE SCORES ONE POST (U1-U3), ROLLS UP
052000*    THE SESSION HISTORY (U4-U7), WRITES THE RESULT RECORD, AND
052100*    PRINTS THE NARRATIVE - THEN EITHER APPENDS THIS POST TO
052200*    POSTTBL FOR THE NEXT POST'S HISTORY, OR (IF POSTTBL IS
052300*    ALREADY AT ITS 400-ENTRY LIMIT) SKIPS THE APPEND AND JUMPS
052400*    STRAIGHT TO THE READ-AHEAD.
052500     IF PI-SESSION-KEY NOT = WS-PRIOR-SESSION-KEY
052600         PERFORM 2010-CHECK-SESSION-BREAK.
052700     ADD 1 TO WS-SESSION-POST-COUNT.
052800     ADD 1 TO WS-GRAND-POST-COUNT.
052900     ADD 1 TO WS-POST-CALL-COUNT.
053000     PERFORM 2400-COMPUTE-AVERAGES.
053100     PERFORM 2100-COMPUTE-IMPRESSIONS.
053200     PERFORM 2200-COMPUTE-VIRAL-SCORE.
053300     PERFORM 2300-COMPUTE-RATES.
053400     PERFORM 2500-SET-VIRAL-LABEL.
053500     PERFORM 2600-GENERATE-STRATEGY.
053600     MOVE 'N' TO FORECAST-ELIGIBLE-SW.
053700     IF HIST-TABLE-SIZE + 1 >= 2
053800         SET FORECAST-ELIGIBLE TO TRUE
053900         PERFORM 2700-BUILD-FORECAST-REPORT.
054000     PERFORM 2800-WRITE-RESULT-RECORD.
054100     PERFORM 2900-PRINT-POST-SECTION.
054200     IF HIST-TABLE-SIZE >= 400
054300         ADD 1 TO WS-HIST-OVERFLOW-CTR
054400         GO TO 2000-READ-NEXT
054500     END-IF.
054600     PERFORM 2950-APPEND-HISTORY-ENTRY.
054700*    BOTH PATHS CONVERGE HERE SO THE READ-AHEAD ONLY HAPPENS ONCE
054800*    PER POST.
054900 2000-READ-NEXT.
055000     PERFORM 8000-READ-POST-INPUT.
055100 2000-EXIT.
055200     EXIT.
055300*------------------------------------------------------------------
055400 2010-CHECK-SESSION-BREAK.
055500*------------------------------------------------------------------
055600*    PRINTS THE JUST-FINISHED SESSION'S SUMMARY (IF ANY POSTS WERE SEEN)
055700*    THEN RESETS ALL SESSION-SCOPED ACCUMULATORS AND POSTTBL FOR THE
055800*    SESSION THAT IS STARTING.  CALLED ONLY ON A SESSION-KEY CHANGE.
055900     IF WS-SESSION-POST-COUNT > 0
056000         PERFORM 3000-PRINT-SESSION-SUMMARY.
056100     MOVE PI-SESSION-KEY TO WS-PRIOR-SESSION-KEY.
056200     MOVE 0 TO WS-SESSION-POST-COUNT.
056300     MOVE 0 TO HIST-TABLE-SIZE.
056400     MOVE 0 TO WS-SESN-LIKES    WS-SESN-SAVES
056500                WS-SESN-COMMENTS WS-SESN-SHARES
056600                WS-SESN-IMPRESSIONS.
056700     ADD 1 TO WS-GRAND-SESSION-COUNT.
056800*------------------------------------------------------------------
056900* U4 - AVERAGES OVER THE SESSION HISTORY (EXCLUDES CURRENT POST).
057000*------------------------------------------------------------------
057100 2400-COMPUTE-AVERAGES.
057200*------------------------------------------------------------------
057300*    U4 - AVERAGES OVER THE SESSION HISTORY SO FAR (EXCLUDES THE POST
057400*    CURRENTLY BEING SCORED - THAT ONE IS STILL BEING BUILT).
057500     MOVE 0 TO WS-AVG-LIKES WS-AVG-SAVES WS-AVG-COMMENTS
057600                WS-AVG-SHARES WS-AVG-IMPRESSIONS.
057700     MOVE 0 TO WS-HIST-IMPRESS-TOTAL WS-POSITIVE-HIST-COUNT.
057800     IF HIST-TABLE-SIZE > 0
057900         COMPUTE WS-AVG-LIKES ROUNDED =
058000             WS-SESN-LIKES / HIST-TABLE-SIZE
058100         COMPUTE WS-AVG-SAVES ROUNDED =
058200             WS-SESN-SAVES / HIST-TABLE-SIZE
058300         COMPUTE WS-AVG-COMMENTS ROUNDED =
058400             WS-SESN-COMMENTS / HIST-TABLE-SIZE
058500         COMPUTE WS-AVG-SHARES ROUNDED =
058600             WS-SESN-SHARES / HIST-TABLE-SIZE
058700         PERFORM 2405-ACCUM-HIST-IMPRESS
058800             VARYING WS-SUB-1 FROM 1 BY 1
058900             UNTIL WS-SUB-1 > HIST-TABLE-SIZE
059000         IF WS-POSITIVE-HIST-COUNT > 0
059100             COMPUTE WS-AVG-IMPRESSIONS ROUNDED =
059200                 WS-HIST-IMPRESS-TOTAL / WS-POSITIVE-HIST-COUNT
059300         END-IF
059400     END-IF.
059500*------------------------------------------------------------------
059600 2405-ACCUM-HIST-IMPRESS.
059700*------------------------------------------------------------------
059800*    ONLY COUNTS HISTORY ROWS WITH A POSITIVE PREDICTED-IMPRESSIONS -
059900*    A ZERO THERE MEANS THE ORIGINAL CALL TO 2100 FAILED TO CALIBRATE,
060000*    WHICH SHOULD NOT DRAG THE RUNNING AVERAGE DOWN TO ZERO WITH IT.
060100     IF HIST-PREDICTED-IMPRESS (WS-SUB-1) > 0
060200         ADD 1 TO WS-POSITIVE-HIST-COUNT
060300         ADD HIST-PREDICTED-IMPRESS (WS-SUB-1)
060400             TO WS-HIST-IMPRESS-TOTAL
060500     END-IF.
060600*------------------------------------------------------------------
060700* SETS WS-DIVISOR-RESULT TO THE GREATER OF WS-DIVISOR-INPUT AND 1.
060800* CALLERS LOAD WS-DIVISOR-INPUT AND PERFORM THIS PARAGRAPH IN
060900* PLACE OF A MAX() LIBRARY FUNCTION.
061000*------------------------------------------------------------------
061100 2125-COMPUTE-MAX-OF-1.
061200*------------------------------------------------------------------
061300*    SHARED DIVIDE-BY-ZERO GUARD - EVERY AVERAGE/RATIO COMPUTE IN THIS
061400*    PROGRAM ROUTES ITS DIVISOR THROUGH HERE FIRST.
061500     IF WS-DIVISOR-INPUT < 1
061600         MOVE 1 TO WS-DIVISOR-RESULT
061700     ELSE
061800         MOVE WS-DIVISOR-INPUT TO WS-DIVISOR-RESULT
061900     END-IF.
062000*------------------------------------------------------------------
062100* U1 - IMPRESSION PREDICTION.
062200*------------------------------------------------------------------
062300 2100-COMPUTE-IMPRESSIONS.
062400*------------------------------------------------------------------
062500*    WS-BASE IS A WEIGHTED ENGAGEMENT SCORE - SHARES AND REPOSTS
062600*    WEIGH HEAVIEST BECAUSE THEY DRIVE REACH OUTSIDE THE
062700*    ORIGINAL AUDIENCE, PROFILE VISITS LIGHTEST SINCE THEY ARE
062800*    A BY-PRODUCT OF IMPRESSIONS RATHER THAN A CAUSE OF THEM.
062900     COMPUTE WS-BASE =
063000         (PI-LIKES * 1.0) + (PI-SAVES * 4.5)
063100       + (PI-COMMENTS * 3.0) + (PI-SHARES * 6.0)
063200       + (PI-FOLLOWS * 5.0) + (PI-PROFILE-VISITS * 0.8)
063300       + (PI-REPOSTS * 5.5).
063400*    A MID-LENGTH CAPTION (100-220 CHARACTERS) READS AS FULLY
063500*    THOUGHT OUT WITHOUT BEING A WALL OF TEXT, SO IT GETS AN
063600*    8 PERCENT LIFT; AN OVERLONG ONE LOSES READERS AND TAKES
063700*    A SMALL PENALTY INSTEAD.  IN BETWEEN IS NEUTRAL.
063800     IF PI-CAPTION-LENGTH >= 100 AND PI-CAPTION-LENGTH <= 220
063900         COMPUTE WS-BASE = WS-BASE * 1.08
064000     ELSE
064100         IF PI-CAPTION-LENGTH > 400
064200             COMPUTE WS-BASE = WS-BASE * 0.96
064300         END-IF
064400     END-IF.
064500*    SAME IDEA FOR HASHTAG COUNT - A MODERATE NUMBER (5-25) HELPS
064600*    DISCOVERY, AN EXCESSIVE NUMBER (OVER 30) READS AS SPAM TO
064700*    THE PLATFORM'S OWN RANKING AND COSTS A SMALL PENALTY.
064800     IF PI-HASHTAGS >= 5 AND PI-HASHTAGS <= 25
064900         COMPUTE WS-BASE = WS-BASE * 1.05
065000     ELSE
065100         IF PI-HASHTAGS > 30
065200             COMPUTE WS-BASE = WS-BASE * 0.97
065300         END-IF
065400     END-IF.
065500*    THE 12.5 MULTIPLIER AND 400 FLOOR TURN THE WEIGHTED SCORE
065600*    INTO AN IMPRESSION-SIZED NUMBER - EVEN A POST WITH NO
065700*    ENGAGEMENT AT ALL STILL GETS SOME ORGANIC REACH.
065800     COMPUTE WS-RAW-IMPRESS = (WS-BASE * 12.5) + 400.
065900     PERFORM 2110-CALIBRATE-IMPRESSIONS.
066000*    MARKETING SET 100 AS THE ABSOLUTE FLOOR FOR THIS FIELD,
066100*    REGARDLESS OF HOW LOW THE RAW/CALIBRATED BLEND CAME OUT.
066200     IF WS-CP-PREDICTED-IMPRESS < 100
066300         MOVE 100 TO WS-CP-PREDICTED-IMPRESS.
066400*------------------------------------------------------------------
066500 2110-CALIBRATE-IMPRESSIONS.
066600*------------------------------------------------------------------
066700*    BLENDS THE RAW ENGAGEMENT-BASED ESTIMATE WITH THE SESSION'S OWN
066800*    HISTORICAL AVERAGE IMPRESSIONS ONCE THERE IS HISTORY TO BLEND WITH.
066900     IF WS-POSITIVE-HIST-COUNT > 0
067000         MOVE PI-LIKES TO WS-DIVISOR-INPUT
067100         PERFORM 2125-COMPUTE-MAX-OF-1
067200*        SAVES-RATIO ABOVE 0.5 NUDGES THE SCALE ABOVE 1 -
067300*        A SAVE-HEAVY POST TENDS TO KEEP GETTING SHOWN BY THE
067400*        PLATFORM'S OWN ALGORITHM LONG AFTER THE FIRST HOUR.
067500         COMPUTE WS-SAVES-RATIO =
067600             PI-SAVES / WS-DIVISOR-RESULT
067700         COMPUTE WS-SCALE =
067800             1 + ((WS-SAVES-RATIO - 0.5) * 0.4)
067900         COMPUTE WS-CALIBRATED =
068000             WS-AVG-IMPRESSIONS * WS-SCALE
068100*        60/40 BLEND FAVORS THIS POST'S OWN ENGAGEMENT OVER THE
068200*        SESSION'S PAST AVERAGE - HISTORY INFORMS THE ESTIMATE,
068300*        IT DOES NOT OVERRIDE WHAT THIS SPECIFIC POST DID.
068400         COMPUTE WS-CP-PREDICTED-IMPRESS =
068500             (0.6 * WS-RAW-IMPRESS) + (0.4 * WS-CALIBRATED)
068600     ELSE
068700         MOVE WS-RAW-IMPRESS TO WS-CP-PREDICTED-IMPRESS
068800     END-IF.
068900*------------------------------------------------------------------
069000* U2 - VIRAL SCORE.
069100*------------------------------------------------------------------
069200 2200-COMPUTE-VIRAL-SCORE.
069300*------------------------------------------------------------------
069400*    ZERO TOTAL ENGAGEMENT MEANS THE POST NEVER CAUGHT ON AT
069500*    ALL - SCORE IT ZERO AND SKIP ALL FIVE WEIGHTED COMPONENTS
069600*    BELOW RATHER THAN DIVIDE BY THAT ZERO.
069700     COMPUTE WS-TOTAL-ENG =
069800         PI-LIKES + PI-SAVES + PI-COMMENTS
069900       + PI-SHARES + PI-FOLLOWS.
070000     IF WS-TOTAL-ENG = 0
070100         MOVE 0 TO WS-CP-VIRAL-SCORE
070200     ELSE
070300         MOVE PI-LIKES TO WS-DIVISOR-INPUT
070400         PERFORM 2125-COMPUTE-MAX-OF-1
070500*        FIVE COMPONENTS EACH CAPPED SEPARATELY SO NO SINGLE
070600*        METRIC (E.G. AN UNUSUALLY HIGH SAVE COUNT) CAN DROWN
070700*        OUT THE OTHER FOUR BEFORE THE OVERALL 100 CAP BELOW.
070800         COMPUTE WS-SAVES-SCORE =
070900             (PI-SAVES / WS-DIVISOR-RESULT) * 40
071000         IF WS-SAVES-SCORE > 35
071100             MOVE 35 TO WS-SAVES-SCORE
071200         END-IF
071300         COMPUTE WS-COMMENTS-SCORE =
071400             (PI-COMMENTS / WS-TOTAL-ENG) * 100 * 1.5
071500         IF WS-COMMENTS-SCORE > 20
071600             MOVE 20 TO WS-COMMENTS-SCORE
071700         END-IF
071800         COMPUTE WS-SHARES-SCORE =
071900             (PI-SHARES / WS-TOTAL-ENG) * 100 * 2
072000         IF WS-SHARES-SCORE > 20
072100             MOVE 20 TO WS-SHARES-SCORE
072200         END-IF
072300*        FOLLOW-SCORE ONLY MEANS ANYTHING WHEN SOMEONE ACTUALLY
072400*        VISITED THE PROFILE - WITH NO VISITS THERE IS NO
072500*        CONVERSION OPPORTUNITY TO MEASURE AT ALL.
072600         IF PI-PROFILE-VISITS > 0
072700             COMPUTE WS-FOLLOW-SCORE =
072800                 (PI-FOLLOWS / PI-PROFILE-VISITS) * 100 * 0.3
072900             IF WS-FOLLOW-SCORE > 15
073000                 MOVE 15 TO WS-FOLLOW-SCORE
073100             END-IF
073200         ELSE
073300             MOVE 0 TO WS-FOLLOW-SCORE
073400         END-IF
073500*        HASHTAG SCORE IS A FLAT LOOKUP, NOT A RATIO - THE SAME
073600*        MODERATE-COUNT SWEET SPOT USED IN 2100 ABOVE.
073700         IF PI-HASHTAGS >= 10 AND PI-HASHTAGS <= 25
073800             MOVE 10 TO WS-HASHTAG-SCORE
073900         ELSE
074000             IF PI-HASHTAGS >= 5 AND PI-HASHTAGS <= 30
074100                 MOVE 7 TO WS-HASHTAG-SCORE
074200             ELSE
074300                 MOVE 3 TO WS-HASHTAG-SCORE
074400             END-IF
074500         END-IF
074600         COMPUTE WS-RAW-VIRAL =
074700             WS-SAVES-SCORE + WS-COMMENTS-SCORE
074800           + WS-SHARES-SCORE + WS-FOLLOW-SCORE + WS-HASHTAG-SCORE
074900*        THE FIVE CAPS ABOVE ARE A SOFT CEILING - THIS HARD CAP
075000*        IS WHAT ACTUALLY GUARANTEES VIRAL SCORE NEVER PRINTS
075100*        OVER 100 EVEN IF THE CAPS SUM PAST IT.
075200         IF WS-RAW-VIRAL > 100
075300             MOVE 100 TO WS-RAW-VIRAL
075400         END-IF
075500         COMPUTE WS-CP-VIRAL-SCORE ROUNDED = WS-RAW-VIRAL
075600     END-IF.
075700*------------------------------------------------------------------
075800* U3 - RATES.
075900*------------------------------------------------------------------
076000 2300-COMPUTE-RATES.
076100*------------------------------------------------------------------
076200*    U3 - ENGAGEMENT RATE AND FOLLOW-CONVERSION RATE FOR THIS POST.
076300*    SHARES ARE INCLUDED WITH LIKES/SAVES/COMMENTS HERE EVEN
076400*    THOUGH THEY CARRY EXTRA WEIGHT UP IN 2100 - U3'S RATE IS A
076500*    PLAIN ENGAGEMENT-OVER-IMPRESSIONS PERCENTAGE, NOT A SCORE.
076600     IF WS-CP-PREDICTED-IMPRESS = 0
076700         MOVE 0 TO WS-CP-ENG-RATE
076800     ELSE
076900         COMPUTE WS-CP-ENG-RATE ROUNDED =
077000             ((PI-LIKES + PI-SAVES + PI-COMMENTS + PI-SHARES)
077100               / WS-CP-PREDICTED-IMPRESS) * 100
077200     END-IF.
077300*    FOLLOW-RATE IS PROFILE VISITS CONVERTING TO NEW FOLLOWERS -
077400*    A POST THAT DROVE NO PROFILE VISITS AT ALL HAS NOTHING TO
077500*    CONVERT, SO IT IS ZERO RATHER THAN UNDEFINED.
077600     IF PI-PROFILE-VISITS = 0
077700         MOVE 0 TO WS-CP-FOLLOW-RATE
077800     ELSE
077900         COMPUTE WS-CP-FOLLOW-RATE ROUNDED =
078000             (PI-FOLLOWS / PI-PROFILE-VISITS) * 100
078100     END-IF.
078200*------------------------------------------------------------------
078300 2500-SET-VIRAL-LABEL.
078400*------------------------------------------------------------------
078500*    TRANSLATES THE NUMERIC VIRAL SCORE INTO THE FOUR-WAY LABEL USED
078600*    ON THE DETAIL LINE AND CARRIED FORWARD INTO POSTTBL.
078700     IF WS-CP-VIRAL-SCORE >= 65
078800         MOVE 'HIGH POTENTIAL'     TO WS-CP-VIRAL-LABEL
078900     ELSE
079000         IF WS-CP-VIRAL-SCORE >= 40
079100             MOVE 'MODERATE POTENTIAL' TO WS-CP-VIRAL-LABEL
079200         ELSE
079300             MOVE 'LOW POTENTIAL'  TO WS-CP-VIRAL-LABEL
079400         END-IF
079500     END-IF.
079600*------------------------------------------------------------------
079700* U7 - STRATEGY GENERATION.
079800*------------------------------------------------------------------
079900 2600-GENERATE-STRATEGY.
080000*------------------------------------------------------------------
080100     MOVE PI-LIKES TO WS-DIVISOR-INPUT.
080200     PERFORM 2125-COMPUTE-MAX-OF-1.
080300     COMPUTE WS-SAVES-RATIO = PI-SAVES / WS-DIVISOR-RESULT.
080400     COMPUTE WS-COMMENT-RATIO = PI-COMMENTS / WS-DIVISOR-RESULT.
080500     IF PI-PROFILE-VISITS > 0
080600         COMPUTE WS-FOLLOW-CONV =
080700             PI-FOLLOWS / PI-PROFILE-VISITS
080800     ELSE
080900         MOVE 0 TO WS-FOLLOW-CONV
081000     END-IF.
081100     PERFORM 2610-SET-STRENGTH-FLAGS.
081200     PERFORM 2620-SET-WEAKNESS-FLAGS.
081300     PERFORM 2630-SELECT-DIAGNOSIS.
081400     PERFORM 2640-SELECT-GROWTH-LEVERS.
081500     PERFORM 2550-SELECT-BEST-TIMES.
081600     COMPUTE WS-PROJECTED-25  = WS-CP-PREDICTED-IMPRESS * 1.25.
081700     COMPUTE WS-PROJECTED-OPT = WS-CP-PREDICTED-IMPRESS * 1.60.
081800*------------------------------------------------------------------
081900 2610-SET-STRENGTH-FLAGS.
082000*------------------------------------------------------------------
082100*    U7 - ONE 88-LEVEL FLAG PER METRIC THAT CLEARED ITS STRONG CUTOFF.
082200     MOVE 'N' TO SF-SAVES SF-COMMENT SF-SHARE SF-FOLLOW SF-REPOST.
082300     MOVE 0   TO WS-STRENGTH-COUNT.
082400     IF WS-SAVES-RATIO > 0.5
082500         SET SF-SAVES-ON TO TRUE
082600         ADD 1 TO WS-STRENGTH-COUNT
082700     END-IF.
082800     IF WS-COMMENT-RATIO > 0.1
082900         SET SF-COMMENT-ON TO TRUE
083000         ADD 1 TO WS-STRENGTH-COUNT
083100     END-IF.
083200     IF PI-SHARES > PI-LIKES * 0.05
083300         SET SF-SHARE-ON TO TRUE
083400         ADD 1 TO WS-STRENGTH-COUNT
083500     END-IF.
083600     IF WS-FOLLOW-CONV > 0.15
083700         SET SF-FOLLOW-ON TO TRUE
083800         ADD 1 TO WS-STRENGTH-COUNT
083900     END-IF.
084000     IF PI-REPOSTS > 0
084100         SET SF-REPOST-ON TO TRUE
084200         ADD 1 TO WS-STRENGTH-COUNT
084300     END-IF.
084400*------------------------------------------------------------------
084500 2620-SET-WEAKNESS-FLAGS.
084600*------------------------------------------------------------------
084700*    U7 - ONE 88-LEVEL FLAG PER METRIC THAT FELL BELOW ITS WEAK CUTOFF.
084800     MOVE 'N' TO WF-SAVES WF-COMMENT WF-SHARE WF-VISIT.
084900     MOVE 0   TO WS-WEAKNESS-COUNT.
085000     IF WS-SAVES-RATIO < 0.2
085100         SET WF-SAVES-ON TO TRUE
085200         ADD 1 TO WS-WEAKNESS-COUNT
085300     END-IF.
085400     IF WS-COMMENT-RATIO < 0.03
085500         SET WF-COMMENT-ON TO TRUE
085600         ADD 1 TO WS-WEAKNESS-COUNT
085700     END-IF.
085800     IF PI-SHARES = 0
085900         SET WF-SHARE-ON TO TRUE
086000         ADD 1 TO WS-WEAKNESS-COUNT
086100     END-IF.
086200     IF PI-PROFILE-VISITS > 0 AND WS-FOLLOW-CONV < 0.05
086300         SET WF-VISIT-ON TO TRUE
086400         ADD 1 TO WS-WEAKNESS-COUNT
086500     END-IF.
086600*------------------------------------------------------------------
086700 2630-SELECT-DIAGNOSIS.
086800*------------------------------------------------------------------
086900*    U7 - PICKS THE SINGLE HEADLINE DIAGNOSIS CODE FROM WHICHEVER
087000*    STRENGTH OR WEAKNESS FLAG ABOVE IS CONSIDERED MOST ACTIONABLE.
087100     IF WS-STRENGTH-COUNT > 0 AND WS-WEAKNESS-COUNT > 0
087200         MOVE 'MIXED'       TO WS-DIAGNOSIS-CODE
087300     ELSE
087400         IF WS-STRENGTH-COUNT > 0
087500             MOVE 'STRONG'      TO WS-DIAGNOSIS-CODE
087600         ELSE
087700             IF WS-WEAKNESS-COUNT > 0
087800                 MOVE 'UNDERPERF'   TO WS-DIAGNOSIS-CODE
087900             ELSE
088000                 MOVE 'BASELINE'    TO WS-DIAGNOSIS-CODE
088100             END-IF
088200         END-IF
088300     END-IF.
088400*------------------------------------------------------------------
088500* EVALUATE THE SIX GROWTH-LEVER RULES IN ORDER, COLLECT EVERY
088600* CODE THAT FIRES, THEN TRUNCATE/PAD TO EXACTLY THREE.
088700*------------------------------------------------------------------
088800 2640-SELECT-GROWTH-LEVERS.
088900*------------------------------------------------------------------
089000*    LEVER CUTOFFS RUN LOOSER THAN THE MATCHING STRENGTH/
089100*    WEAKNESS FLAGS IN 2610/2620 - A POST DOES NOT HAVE TO BE
089200*    OUTRIGHT WEAK ON A METRIC BEFORE IT IS WORTH SUGGESTING
089300*    A LEVER FOR IT.
089400     MOVE 0 TO WS-LEVER-COUNT.
089500     IF WS-SAVES-RATIO < 0.4
089600         ADD 1 TO WS-LEVER-COUNT
089700         SET WS-LC-NDX TO WS-LEVER-COUNT
089800         MOVE WS-LEVER-CODE-OF (1) TO WS-LC-CODE (WS-LC-NDX)
089900     END-IF.
090000     IF WS-COMMENT-RATIO < 0.05
090100         ADD 1 TO WS-LEVER-COUNT
090200         SET WS-LC-NDX TO WS-LEVER-COUNT
090300         MOVE WS-LEVER-CODE-OF (2) TO WS-LC-CODE (WS-LC-NDX)
090400     END-IF.
090500     IF PI-SHARES < 3
090600         ADD 1 TO WS-LEVER-COUNT
090700         SET WS-LC-NDX TO WS-LEVER-COUNT
090800         MOVE WS-LEVER-CODE-OF (3) TO WS-LC-CODE (WS-LC-NDX)
090900     END-IF.
091000*    HASHTAGS HAS TWO SEPARATE LEVER CODES - ONE FOR TOO FEW
091100*    AND ONE FOR TOO MANY - SO THEY CANNOT BOTH FIRE ON THE
091200*    SAME POST, HENCE THE ELSE RATHER THAN TWO PLAIN IF'S.
091300     IF PI-HASHTAGS < 10
091400         ADD 1 TO WS-LEVER-COUNT
091500         SET WS-LC-NDX TO WS-LEVER-COUNT
091600         MOVE WS-LEVER-CODE-OF (4) TO WS-LC-CODE (WS-LC-NDX)
091700     ELSE
091800         IF PI-HASHTAGS > 28
091900             ADD 1 TO WS-LEVER-COUNT
092000             SET WS-LC-NDX TO WS-LEVER-COUNT
092100             MOVE WS-LEVER-CODE-OF (5) TO WS-LC-CODE (WS-LC-NDX)
092200         END-IF
092300     END-IF.
092400*    SAME PATTERN FOR CAPTION LENGTH - TOO SHORT VERSUS TOO
092500*    LONG ARE DIFFERENT CODES AND MUTUALLY EXCLUSIVE.
092600     IF PI-CAPTION-LENGTH < 80
092700         ADD 1 TO WS-LEVER-COUNT
092800         SET WS-LC-NDX TO WS-LEVER-COUNT
092900         MOVE WS-LEVER-CODE-OF (6) TO WS-LC-CODE (WS-LC-NDX)
093000     ELSE
093100         IF PI-CAPTION-LENGTH > 400
093200             ADD 1 TO WS-LEVER-COUNT
093300             SET WS-LC-NDX TO WS-LEVER-COUNT
093400             MOVE WS-LEVER-CODE-OF (7) TO WS-LC-CODE (WS-LC-NDX)
093500         END-IF
093600     END-IF.
093700     IF WS-FOLLOW-CONV < 0.08 AND PI-PROFILE-VISITS > 5
093800         ADD 1 TO WS-LEVER-COUNT
093900         SET WS-LC-NDX TO WS-LEVER-COUNT
094000         MOVE WS-LEVER-CODE-OF (8) TO WS-LC-CODE (WS-LC-NDX)
094100     END-IF.
094200     MOVE SPACE TO WS-FL-CODE (1).
094300     MOVE SPACE TO WS-FL-CODE (2).
094400     MOVE SPACE TO WS-FL-CODE (3).
094500     MOVE 0 TO WS-LEVER-NDX.
094600     PERFORM 2645-COPY-LEVER-CANDIDATE
094700         VARYING WS-LEVER-NDX FROM 1 BY 1
094800         UNTIL WS-LEVER-NDX > 3 OR WS-LEVER-NDX > WS-LEVER-COUNT.
094900     IF WS-LEVER-COUNT < 3
095000         MOVE 1 TO WS-PAD-NDX
095100         COMPUTE WS-SUB-2 = WS-LEVER-COUNT + 1
095200         PERFORM 2646-PAD-DEFAULT-LEVER
095300             VARYING WS-LEVER-NDX FROM WS-SUB-2 BY 1
095400             UNTIL WS-LEVER-NDX > 3
095500     END-IF.
095600*------------------------------------------------------------------
095700 2645-COPY-LEVER-CANDIDATE.
095800*------------------------------------------------------------------
095900*    COPIES ONE FIRED-RULE CODE FROM THE CANDIDATE LIST BUILT ABOVE
096000*    INTO THE FINAL THREE-SLOT LEVER ARRAY PRINTED ON THE REPORT.
096100     SET WS-LC-NDX TO WS-LEVER-NDX.
096200     MOVE WS-LC-CODE (WS-LC-NDX) TO WS-FL-CODE (WS-LEVER-NDX).
096300*------------------------------------------------------------------
096400 2646-PAD-DEFAULT-LEVER.
096500*------------------------------------------------------------------
096600*    FEWER THAN THREE RULES FIRED - ROUNDS OUT THE REMAINING SLOT(S)
096700*    WITH THE SHOP'S STANDING DEFAULT-LEVER LIST RATHER THAN LEAVING
096800*    THEM BLANK ON THE REPORT.
096900     MOVE WS-DEFAULT-LEVER-OF (WS-PAD-NDX) TO
097000         WS-FL-CODE (WS-LEVER-NDX).
097100     ADD 1 TO WS-PAD-NDX.
097200*------------------------------------------------------------------
097300* U5 - BEST POSTING TIMES, CALLED FROM THE STRATEGY STEP.  THE
097400* REMAINDER OF THE SEED DIVIDED BY 10 TAKES THE PLACE OF A
097500* MOD() LIBRARY FUNCTION.
097600*------------------------------------------------------------------
097700 2550-SELECT-BEST-TIMES.
097800*------------------------------------------------------------------
097900*    U5 - THIS IS A DETERMINISTIC SEED, NOT A TRUE RANDOM DRAW -
098000*    THE SAME POST'S RAW COUNTS MUST ALWAYS MAP
098100*    TO THE SAME THREE RECOMMENDED TIME SLOTS ON A RERUN, WHICH
098200*    RULES OUT A CLOCK-SEEDED GENERATOR.
098300     COMPUTE WS-SEED =
098400         (PI-SAVES * 7) + (PI-COMMENTS * 13) + (PI-HASHTAGS * 3).
098500*    DIVIDE...REMAINDER STANDS IN FOR A MOD FUNCTION THIS
098600*    COMPILER DOES NOT OFFER AS AN INTRINSIC - REMAINDER IS
098700*    0 THROUGH 9, SHIFTED UP BY 1 INTO THE 1-THROUGH-10 SLOT
098800*    NUMBERING THE TIME-SLOT TABLE USES.
098900     DIVIDE WS-SEED BY 10 GIVING WS-DIVIDE-QUOTIENT
099000         REMAINDER WS-SLOT-1.
099100     ADD 1 TO WS-SLOT-1.
099200     COMPUTE WS-SEED-TEMP = WS-SEED + 3.
099300     DIVIDE WS-SEED-TEMP BY 10 GIVING WS-DIVIDE-QUOTIENT
099400         REMAINDER WS-SLOT-2.
099500     ADD 1 TO WS-SLOT-2.
099600*    THE OFFSET-BY-3 SEED ABOVE CAN STILL LAND ON THE SAME SLOT
099700*    AS WS-SLOT-1 - BUMP IT ONE MORE AND WRAP BACK TO SLOT 1
099800*    RATHER THAN PRINT THE SAME RECOMMENDED TIME TWICE.
099900     IF WS-SLOT-2 = WS-SLOT-1
100000         ADD 1 TO WS-SLOT-2
100100         IF WS-SLOT-2 > 10
100200             MOVE 1 TO WS-SLOT-2
100300         END-IF
100400     END-IF.
100500     COMPUTE WS-SEED-TEMP = WS-SEED + 7.
100600     DIVIDE WS-SEED-TEMP BY 10 GIVING WS-DIVIDE-QUOTIENT
100700         REMAINDER WS-SLOT-3.
100800     ADD 1 TO WS-SLOT-3.
100900*------------------------------------------------------------------
101000* U6 - FORECAST REPORT (TWO OR MORE POSTS IN THE SERIES).
101100*------------------------------------------------------------------
101200 2700-BUILD-FORECAST-REPORT.
101300*------------------------------------------------------------------
101400     PERFORM 2710-LOAD-FORECAST-SERIES.
101500     PERFORM 2715-SMOOTH-IMPRESSIONS.
101600     PERFORM 2721-COMPUTE-IMPRESSION-TREND.
101700     PERFORM 2722-COMPUTE-SAVES-RATIO-TREND.
101800     PERFORM 2723-COMPUTE-ENGAGEMENT-TREND.
101900     PERFORM 2730-COMPUTE-NEXT-FORECASTS.
102000     PERFORM 2740-COMPUTE-OPTIMAL-HASHTAGS.
102100     PERFORM 2750-COMPUTE-CONSISTENCY-RATING.
102200*------------------------------------------------------------------
102300 2710-LOAD-FORECAST-SERIES.
102400*------------------------------------------------------------------
102500     PERFORM 2711-LOAD-ONE-HIST-ENTRY
102600         VARYING WS-SUB-1 FROM 1 BY 1
102700         UNTIL WS-SUB-1 > HIST-TABLE-SIZE.
102800     COMPUTE WS-SERIES-LENGTH = HIST-TABLE-SIZE + 1.
102900     MOVE WS-CP-PREDICTED-IMPRESS
103000         TO WS-FS-IMPRESSIONS (WS-SERIES-LENGTH).
103100     MOVE PI-LIKES TO WS-DIVISOR-INPUT.
103200     PERFORM 2125-COMPUTE-MAX-OF-1.
103300     COMPUTE WS-FS-SAVES-RATIO (WS-SERIES-LENGTH) =
103400         PI-SAVES / WS-DIVISOR-RESULT.
103500     COMPUTE WS-FS-ENGAGEMENT (WS-SERIES-LENGTH) =
103600         PI-LIKES + PI-COMMENTS.
103700     MOVE WS-CP-VIRAL-SCORE
103800         TO WS-FS-VIRAL-SCORE (WS-SERIES-LENGTH).
103900*------------------------------------------------------------------
104000 2711-LOAD-ONE-HIST-ENTRY.
104100*------------------------------------------------------------------
104200*    COPIES ONE POSTTBL ROW INTO THE FORECAST SERIES AT THE SAME
104300*    SUBSCRIPT - THE CURRENT POST GETS APPENDED AS THE LAST ELEMENT
104400*    BY THE CALLER (2710) AFTER THIS PERFORM RANGE FINISHES.
104500     MOVE HIST-PREDICTED-IMPRESS (WS-SUB-1)
104600         TO WS-FS-IMPRESSIONS (WS-SUB-1).
104700     MOVE HIST-LIKES (WS-SUB-1) TO WS-DIVISOR-INPUT.
104800     PERFORM 2125-COMPUTE-MAX-OF-1.
104900     COMPUTE WS-FS-SAVES-RATIO (WS-SUB-1) =
105000         HIST-SAVES (WS-SUB-1) / WS-DIVISOR-RESULT.
105100     COMPUTE WS-FS-ENGAGEMENT (WS-SUB-1) =
105200         HIST-LIKES (WS-SUB-1) + HIST-COMMENTS (WS-SUB-1).
105300     MOVE HIST-VIRAL-SCORE (WS-SUB-1)
105400         TO WS-FS-VIRAL-SCORE (WS-SUB-1).
105500*------------------------------------------------------------------
105600* TRAILING 3-ELEMENT MOVING AVERAGE OVER THE IMPRESSIONS SERIES.
105700*------------------------------------------------------------------
105800 2715-SMOOTH-IMPRESSIONS.
105900*------------------------------------------------------------------
106000     PERFORM 2716-SMOOTH-ONE-ELEMENT
106100         VARYING WS-SUB-1 FROM 1 BY 1
106200         UNTIL WS-SUB-1 > WS-SERIES-LENGTH.
106300*------------------------------------------------------------------
106400 2716-SMOOTH-ONE-ELEMENT.
106500*------------------------------------------------------------------
106600*    AVERAGES THIS ELEMENT WITH UP TO THE TWO BEFORE IT - THE FIRST
106700*    TWO ELEMENTS OF THE SERIES SIMPLY AVERAGE OVER FEWER POINTS.
106800     IF WS-SUB-1 < 3
106900         MOVE 1 TO WS-SUB-2
107000     ELSE
107100         COMPUTE WS-SUB-2 = WS-SUB-1 - 2
107200     END-IF.
107300     MOVE 0 TO WS-SERIES-SUM.
107400     PERFORM 2717-ACCUM-SMOOTH-WINDOW
107500         VARYING WS-HALF-POINT FROM WS-SUB-2 BY 1
107600         UNTIL WS-HALF-POINT > WS-SUB-1.
107700     COMPUTE WS-FS-SMOOTHED (WS-SUB-1) ROUNDED =
107800         WS-SERIES-SUM / (WS-SUB-1 - WS-SUB-2 + 1).
107900*------------------------------------------------------------------
108000 2717-ACCUM-SMOOTH-WINDOW.
108100*------------------------------------------------------------------
108200*    ONE TERM OF THE MOVING-AVERAGE WINDOW SUM.
108300     ADD WS-FS-IMPRESSIONS (WS-HALF-POINT) TO WS-SERIES-SUM.
108400*------------------------------------------------------------------
108500 2721-COMPUTE-IMPRESSION-TREND.
108600*------------------------------------------------------------------
108700*    SPLITS THE SERIES IN HALF AND COMPARES THE TWO MEANS - A
108800*    SERIES OF ONE POST HAS NO SECOND HALF TO COMPARE AGAINST,
108900*    SO IT IS CALLED STABLE BY DEFINITION RATHER THAN DIVIDING
109000*    BY A ZERO HALF-POINT.
109100     IF WS-SERIES-LENGTH < 2
109200         MOVE 'STABLE' TO WS-IMPRESS-TREND
109300     ELSE
109400         COMPUTE WS-HALF-POINT = WS-SERIES-LENGTH / 2
109500         MOVE 0 TO WS-SERIES-SUM
109600         PERFORM 2724-ACCUM-IMPRESS-1ST-HALF
109700             VARYING WS-SUB-1 FROM 1 BY 1
109800             UNTIL WS-SUB-1 > WS-HALF-POINT
109900         COMPUTE WS-FIRST-HALF-MEAN = WS-SERIES-SUM / WS-HALF-POINT
110000         MOVE 0 TO WS-SERIES-SUM
110100         COMPUTE WS-SUB-2 = WS-HALF-POINT + 1
110200         PERFORM 2725-ACCUM-IMPRESS-2ND-HALF
110300             VARYING WS-SUB-1 FROM WS-SUB-2 BY 1
110400             UNTIL WS-SUB-1 > WS-SERIES-LENGTH
110500         COMPUTE WS-SECOND-HALF-MEAN =
110600             WS-SERIES-SUM / (WS-SERIES-LENGTH - WS-HALF-POINT)
110700         COMPUTE WS-TREND-DELTA =
110800             WS-SECOND-HALF-MEAN - WS-FIRST-HALF-MEAN
110900         IF WS-TREND-DELTA > (WS-FIRST-HALF-MEAN * 0.05)
111000             MOVE 'IMPROVING' TO WS-IMPRESS-TREND
111100         ELSE
111200             IF WS-TREND-DELTA < (WS-FIRST-HALF-MEAN * -0.05)
111300                 MOVE 'DECLINING' TO WS-IMPRESS-TREND
111400             ELSE
111500                 MOVE 'STABLE' TO WS-IMPRESS-TREND
111600             END-IF
111700         END-IF
111800     END-IF.
111900*------------------------------------------------------------------
112000 2724-ACCUM-IMPRESS-1ST-HALF.
112100*------------------------------------------------------------------
112200*    ONE TERM OF THE FIRST-HALF-OF-SERIES SUM FOR THE TREND TEST.
112300     ADD WS-FS-IMPRESSIONS (WS-SUB-1) TO WS-SERIES-SUM.
112400*------------------------------------------------------------------
112500 2725-ACCUM-IMPRESS-2ND-HALF.
112600*------------------------------------------------------------------
112700*    ONE TERM OF THE SECOND-HALF-OF-SERIES SUM FOR THE TREND TEST.
112800     ADD WS-FS-IMPRESSIONS (WS-SUB-1) TO WS-SERIES-SUM.
112900*------------------------------------------------------------------
113000 2722-COMPUTE-SAVES-RATIO-TREND.
113100*------------------------------------------------------------------
113200*    SAME FIRST-HALF/SECOND-HALF COMPARISON AS 2721 ABOVE, OVER THE
113300*    SAVES-RATIO SERIES INSTEAD OF IMPRESSIONS.
113400     IF WS-SERIES-LENGTH < 2
113500         MOVE 'STABLE' TO WS-SAVES-TREND
113600     ELSE
113700         COMPUTE WS-HALF-POINT = WS-SERIES-LENGTH / 2
113800         MOVE 0 TO WS-SERIES-SUM
113900         PERFORM 2726-ACCUM-SAVES-1ST-HALF
114000             VARYING WS-SUB-1 FROM 1 BY 1
114100             UNTIL WS-SUB-1 > WS-HALF-POINT
114200         COMPUTE WS-FIRST-HALF-MEAN = WS-SERIES-SUM / WS-HALF-POINT
114300         MOVE 0 TO WS-SERIES-SUM
114400         COMPUTE WS-SUB-2 = WS-HALF-POINT + 1
114500         PERFORM 2727-ACCUM-SAVES-2ND-HALF
114600             VARYING WS-SUB-1 FROM WS-SUB-2 BY 1
114700             UNTIL WS-SUB-1 > WS-SERIES-LENGTH
114800         COMPUTE WS-SECOND-HALF-MEAN =
114900             WS-SERIES-SUM / (WS-SERIES-LENGTH - WS-HALF-POINT)
115000         COMPUTE WS-TREND-DELTA =
115100             WS-SECOND-HALF-MEAN - WS-FIRST-HALF-MEAN
115200         IF WS-TREND-DELTA > (WS-FIRST-HALF-MEAN * 0.05)
115300             MOVE 'IMPROVING' TO WS-SAVES-TREND
115400         ELSE
115500             IF WS-TREND-DELTA < (WS-FIRST-HALF-MEAN * -0.05)
115600                 MOVE 'DECLINING' TO WS-SAVES-TREND
115700             ELSE
115800                 MOVE 'STABLE' TO WS-SAVES-TREND
115900             END-IF
116000         END-IF
116100     END-IF.
116200*------------------------------------------------------------------
116300 2726-ACCUM-SAVES-1ST-HALF.
116400*------------------------------------------------------------------
116500*    ONE TERM OF THE FIRST-HALF SAVES-RATIO SUM.
116600     ADD WS-FS-SAVES-RATIO (WS-SUB-1) TO WS-SERIES-SUM.
116700*------------------------------------------------------------------
116800 2727-ACCUM-SAVES-2ND-HALF.
116900*------------------------------------------------------------------
117000*    ONE TERM OF THE SECOND-HALF SAVES-RATIO SUM.
117100     ADD WS-FS-SAVES-RATIO (WS-SUB-1) TO WS-SERIES-SUM.
117200*------------------------------------------------------------------
117300 2723-COMPUTE-ENGAGEMENT-TREND.
117400*------------------------------------------------------------------
117500*    SAME FIRST-HALF/SECOND-HALF COMPARISON AGAIN, OVER LIKES PLUS
117600*    COMMENTS.
117700     IF WS-SERIES-LENGTH < 2
117800         MOVE 'STABLE' TO WS-ENGAGE-TREND
117900     ELSE
118000         COMPUTE WS-HALF-POINT = WS-SERIES-LENGTH / 2
118100         MOVE 0 TO WS-SERIES-SUM
118200         PERFORM 2728-ACCUM-ENGAGE-1ST-HALF
118300             VARYING WS-SUB-1 FROM 1 BY 1
118400             UNTIL WS-SUB-1 > WS-HALF-POINT
118500         COMPUTE WS-FIRST-HALF-MEAN = WS-SERIES-SUM / WS-HALF-POINT
118600         MOVE 0 TO WS-SERIES-SUM
118700         COMPUTE WS-SUB-2 = WS-HALF-POINT + 1
118800         PERFORM 2729-ACCUM-ENGAGE-2ND-HALF
118900             VARYING WS-SUB-1 FROM WS-SUB-2 BY 1
119000             UNTIL WS-SUB-1 > WS-SERIES-LENGTH
119100         COMPUTE WS-SECOND-HALF-MEAN =
119200             WS-SERIES-SUM / (WS-SERIES-LENGTH - WS-HALF-POINT)
119300         COMPUTE WS-TREND-DELTA =
119400             WS-SECOND-HALF-MEAN - WS-FIRST-HALF-MEAN
119500         IF WS-TREND-DELTA > (WS-FIRST-HALF-MEAN * 0.05)
119600             MOVE 'IMPROVING' TO WS-ENGAGE-TREND
119700         ELSE
119800             IF WS-TREND-DELTA < (WS-FIRST-HALF-MEAN * -0.05)
119900                 MOVE 'DECLINING' TO WS-ENGAGE-TREND
120000             ELSE
120100                 MOVE 'STABLE' TO WS-ENGAGE-TREND
120200             END-IF
120300         END-IF
120400     END-IF.
120500*------------------------------------------------------------------
120600 2728-ACCUM-ENGAGE-1ST-HALF.
120700*------------------------------------------------------------------
120800*    ONE TERM OF THE FIRST-HALF ENGAGEMENT SUM.
120900     ADD WS-FS-ENGAGEMENT (WS-SUB-1) TO WS-SERIES-SUM.
121000*------------------------------------------------------------------
121100 2729-ACCUM-ENGAGE-2ND-HALF.
121200*------------------------------------------------------------------
121300*    ONE TERM OF THE SECOND-HALF ENGAGEMENT SUM.
121400     ADD WS-FS-ENGAGEMENT (WS-SUB-1) TO WS-SERIES-SUM.
121500*------------------------------------------------------------------
121600 2730-COMPUTE-NEXT-FORECASTS.
121700*------------------------------------------------------------------
121800*    STRAIGHT-LINE PROJECTION FROM THE FIRST TO THE LAST SERIES POINT,
121900*    EXTENDED HALF A STEP FURTHER - CLAMPED SO IMPRESSIONS NEVER
122000*    FORECAST BELOW 100 AND VIRAL SCORE NEVER ABOVE THE 100 CEILING.
122100     COMPUTE WS-SLOPE =
122200         (WS-FS-IMPRESSIONS (WS-SERIES-LENGTH)
122300          - WS-FS-IMPRESSIONS (1)) / (WS-SERIES-LENGTH - 1).
122400     COMPUTE WS-NEXT-IMPRESS =
122500         WS-FS-IMPRESSIONS (WS-SERIES-LENGTH) + (WS-SLOPE * 0.5).
122600     IF WS-NEXT-IMPRESS < 100
122700         MOVE 100 TO WS-NEXT-IMPRESS
122800     END-IF.
122900     COMPUTE WS-SLOPE =
123000         (WS-FS-VIRAL-SCORE (WS-SERIES-LENGTH)
123100          - WS-FS-VIRAL-SCORE (1)) / (WS-SERIES-LENGTH - 1).
123200     COMPUTE WS-NEXT-VIRAL-TEMP =
123300         WS-FS-VIRAL-SCORE (WS-SERIES-LENGTH) + (WS-SLOPE * 0.5).
123400     IF WS-NEXT-VIRAL-TEMP > 100
123500         MOVE 100 TO WS-NEXT-VIRAL-TEMP
123600     END-IF.
123700     COMPUTE WS-NEXT-VIRAL ROUNDED = WS-NEXT-VIRAL-TEMP.
123800*------------------------------------------------------------------
123900 2740-COMPUTE-OPTIMAL-HASHTAGS.
124000*------------------------------------------------------------------
124100*    AVERAGE HASHTAG COUNT ACROSS EVERY POST (HISTORY PLUS THE CURRENT
124200*    ONE) THAT ACTUALLY USED ANY - A SESSION WITH NO TAGGED POSTS YET
124300*    FALLS BACK TO THE SHOP'S STANDING 20-TAG RECOMMENDATION.
124400     MOVE 0 TO WS-HASHTAG-TOTAL WS-HASHTAG-POST-COUNT.
124500     PERFORM 2741-ACCUM-HIST-HASHTAGS
124600         VARYING WS-SUB-1 FROM 1 BY 1
124700         UNTIL WS-SUB-1 > HIST-TABLE-SIZE.
124800     IF PI-HASHTAGS > 0
124900         ADD PI-HASHTAGS TO WS-HASHTAG-TOTAL
125000         ADD 1 TO WS-HASHTAG-POST-COUNT
125100     END-IF.
125200     IF WS-HASHTAG-POST-COUNT > 0
125300         COMPUTE WS-OPTIMAL-HASHTAGS ROUNDED =
125400             WS-HASHTAG-TOTAL / WS-HASHTAG-POST-COUNT
125500     ELSE
125600         MOVE 20 TO WS-OPTIMAL-HASHTAGS
125700     END-IF.
125800*------------------------------------------------------------------
125900 2741-ACCUM-HIST-HASHTAGS.
126000*------------------------------------------------------------------
126100*    ONE HISTORY ROW'S CONTRIBUTION TO THE HASHTAG AVERAGE, SKIPPED
126200*    WHEN THAT POST USED NO TAGS AT ALL.
126300     IF HIST-HASHTAGS (WS-SUB-1) > 0
126400         ADD HIST-HASHTAGS (WS-SUB-1) TO WS-HASHTAG-TOTAL
126500         ADD 1 TO WS-HASHTAG-POST-COUNT
126600     END-IF.
126700*------------------------------------------------------------------
126800 2750-COMPUTE-CONSISTENCY-RATING.
126900*------------------------------------------------------------------
127000*    COEFFICIENT OF VARIATION (STD DEV OVER MEAN) IS A UNITLESS
127100*    SPREAD MEASURE, SO THE SAME .25/.5 CUTOFFS WORK REGARDLESS
127200*    OF WHETHER A SESSION RUNS IN THE HUNDREDS OR MILLIONS OF
127300*    IMPRESSIONS.  NEEDS AT LEAST THREE POINTS TO MEAN ANYTHING.
127400     IF WS-SERIES-LENGTH < 3
127500         MOVE 'BUILDING' TO WS-CONSISTENCY
127600     ELSE
127700         MOVE 0 TO WS-SERIES-SUM
127800         PERFORM 2751-ACCUM-SERIES-FOR-MEAN
127900             VARYING WS-SUB-1 FROM 1 BY 1
128000             UNTIL WS-SUB-1 > WS-SERIES-LENGTH
128100         COMPUTE WS-SERIES-MEAN = WS-SERIES-SUM / WS-SERIES-LENGTH
128200         MOVE 0 TO WS-SUMSQ-DIFF
128300         PERFORM 2752-ACCUM-SUMSQ-DIFF
128400             VARYING WS-SUB-1 FROM 1 BY 1
128500             UNTIL WS-SUB-1 > WS-SERIES-LENGTH
128600         COMPUTE WS-VARIANCE = WS-SUMSQ-DIFF / WS-SERIES-LENGTH
128700         MOVE WS-VARIANCE TO WS-SQRT-INPUT
128800         PERFORM 2755-COMPUTE-SQUARE-ROOT
128900         MOVE WS-SQRT-GUESS TO WS-STD-DEV
129000         MOVE WS-SERIES-MEAN TO WS-MEAN-DIVISOR
129100*        A SESSION WHOSE IMPRESSIONS AVERAGE OUT NEAR ZERO
129200*        WOULD OTHERWISE BLOW UP THE COEFFICIENT OF VARIATION -
129300*        FLOOR THE DIVISOR AT 1 THE SAME AS 2125 DOES ELSEWHERE.
129400         IF WS-MEAN-DIVISOR < 1
129500             MOVE 1 TO WS-MEAN-DIVISOR
129600         END-IF
129700         COMPUTE WS-COEFF-VARIANCE = WS-STD-DEV / WS-MEAN-DIVISOR
129800         IF WS-COEFF-VARIANCE < 0.25
129900             MOVE 'HIGH'   TO WS-CONSISTENCY
130000         ELSE
130100             IF WS-COEFF-VARIANCE < 0.5
130200                 MOVE 'MEDIUM' TO WS-CONSISTENCY
130300             ELSE
130400                 MOVE 'LOW'    TO WS-CONSISTENCY
130500             END-IF
130600         END-IF
130700     END-IF.
130800*------------------------------------------------------------------
130900 2751-ACCUM-SERIES-FOR-MEAN.
131000*------------------------------------------------------------------
131100*    ONE TERM OF THE SERIES SUM USED FOR THE MEAN BELOW.
131200     ADD WS-FS-IMPRESSIONS (WS-SUB-1) TO WS-SERIES-SUM.
131300*------------------------------------------------------------------
131400 2752-ACCUM-SUMSQ-DIFF.
131500*------------------------------------------------------------------
131600*    ONE TERM OF THE SUM-OF-SQUARED-DEVIATIONS USED FOR THE VARIANCE.
131700     COMPUTE WS-SUMSQ-DIFF = WS-SUMSQ-DIFF +
131800         ((WS-FS-IMPRESSIONS (WS-SUB-1) - WS-SERIES-MEAN)
131900           * (WS-FS-IMPRESSIONS (WS-SUB-1) - WS-SERIES-MEAN)).
132000*------------------------------------------------------------------
132100* NEWTON'S-METHOD SQUARE ROOT OF WS-SQRT-INPUT, RESULT IN
132200* WS-SQRT-GUESS.  TWELVE ITERATIONS IS AMPLY CLOSE FOR A
132300* COEFFICIENT-OF-VARIATION CHECK AGAINST .25/.5 CUTOFFS.
132400*------------------------------------------------------------------
132500 2755-COMPUTE-SQUARE-ROOT.
132600*------------------------------------------------------------------
132700     IF WS-SQRT-INPUT = 0
132800         MOVE 0 TO WS-SQRT-GUESS
132900     ELSE
133000         MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS
133100         PERFORM 2756-SQRT-ITERATE
133200             VARYING WS-SQRT-ITER FROM 1 BY 1
133300             UNTIL WS-SQRT-ITER > 12
133400     END-IF.
133500*------------------------------------------------------------------
133600 2756-SQRT-ITERATE.
133700*------------------------------------------------------------------
133800*    ONE NEWTON'S-METHOD REFINEMENT STEP.
133900     COMPUTE WS-SQRT-GUESS =
134000         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
134100*------------------------------------------------------------------
134200 2800-WRITE-RESULT-RECORD.
134300*------------------------------------------------------------------
134400*    WRITES ONE POST-RESULTS RECORD AND ROLLS THIS POST'S NUMBERS INTO
134500*    BOTH THE SESSION AND GRAND-TOTAL ACCUMULATORS.
134600     MOVE PI-SESSION-KEY          TO PR-SESSION-KEY.
134700     MOVE PI-POST-SEQ             TO PR-POST-SEQ.
134800     MOVE PI-LIKES                TO PR-LIKES.
134900     MOVE PI-SAVES                TO PR-SAVES.
135000     MOVE PI-COMMENTS             TO PR-COMMENTS.
135100     MOVE PI-SHARES               TO PR-SHARES.
135200     MOVE PI-FOLLOWS              TO PR-FOLLOWS.
135300     MOVE PI-PROFILE-VISITS       TO PR-PROFILE-VISITS.
135400     MOVE PI-CAPTION-LENGTH       TO PR-CAPTION-LENGTH.
135500     MOVE PI-HASHTAGS             TO PR-HASHTAGS.
135600     MOVE PI-REPOSTS              TO PR-REPOSTS.
135700     MOVE WS-CP-PREDICTED-IMPRESS TO PR-PREDICTED-IMPRESSIONS.
135800     MOVE WS-CP-VIRAL-SCORE       TO PR-VIRAL-SCORE.
135900     MOVE WS-CP-ENG-RATE          TO PR-ENG-RATE.
136000     MOVE WS-CP-FOLLOW-RATE       TO PR-FOLLOW-RATE.
136100     MOVE WS-CP-VIRAL-LABEL       TO PR-VIRAL-LABEL.
136200     WRITE PR-POST-RESULT-RECORD.
136300*    SESSION ACCUMULATORS FEED 3000'S SUMMARY LINE, GRAND-TOTAL
136400*    ACCUMULATORS FEED 4000'S END-OF-JOB LINE - BOTH ARE ROLLED
136500*    HERE, NOT IN 2400, SO A POST NEVER COUNTS ITSELF IN ITS
136600*    OWN "AVERAGE OVER HISTORY SO FAR" CALCULATION.
136700     ADD WS-CP-PREDICTED-IMPRESS TO WS-SESN-IMPRESSIONS.
136800     ADD WS-CP-PREDICTED-IMPRESS TO WS-GT-IMPRESSIONS.
136900     ADD PI-LIKES    TO WS-SESN-LIKES.
137000     ADD PI-SAVES    TO WS-SESN-SAVES.
137100     ADD PI-COMMENTS TO WS-SESN-COMMENTS.
137200     ADD PI-SHARES   TO WS-SESN-SHARES.
137300*------------------------------------------------------------------
137400 2900-PRINT-POST-SECTION.
137500*------------------------------------------------------------------
137600*    EIGHT DETAIL LINES PER POST - RAW COUNTS, U1-U3 RESULTS, THE U7
137700*    STRATEGY LINE, THE U5 BEST-TIMES LINE, AND (ONLY WHEN FORECAST-
137800*    ELIGIBLE) THE U6 TREND/FORECAST LINE.
137900     IF LINE-COUNT + 8 > LINES-ON-PAGE
138000         PERFORM 9100-PRINT-HEADING-LINES
138100     END-IF.
138200     MOVE PI-SESSION-KEY    TO DL1-SESSION-KEY.
138300     MOVE PI-POST-SEQ       TO DL1-POST-SEQ.
138400     MOVE SPACE             TO PR-LINE-TEXT.
138500     MOVE DETAIL-LINE-1     TO PR-LINE-TEXT.
138600     PERFORM 9000-PRINT-REPORT-LINE.
138700*
138800     MOVE PI-LIKES    TO DL2-LIKES.
138900     MOVE PI-SAVES    TO DL2-SAVES.
139000     MOVE PI-COMMENTS TO DL2-COMMENTS.
139100     MOVE PI-SHARES   TO DL2-SHARES.
139200     MOVE DETAIL-LINE-2 TO PR-LINE-TEXT.
139300     PERFORM 9000-PRINT-REPORT-LINE.
139400*
139500*    RAW COUNTS SPLIT ACROSS TWO DETAIL LINES (DL2/DL3) BECAUSE
139600*    TEN FIELDS WOULD NOT FIT ON ONE 132-COLUMN LINE AT THIS
139700*    REPORT'S EDITED-PICTURE WIDTHS.
139800     MOVE PI-FOLLOWS        TO DL3-FOLLOWS.
139900     MOVE PI-PROFILE-VISITS TO DL3-VISITS.
140000     MOVE PI-CAPTION-LENGTH TO DL3-CAPLEN.
140100     MOVE PI-HASHTAGS       TO DL3-HASHTAGS.
140200     MOVE PI-REPOSTS        TO DL3-REPOSTS.
140300     MOVE DETAIL-LINE-3 TO PR-LINE-TEXT.
140400     PERFORM 9000-PRINT-REPORT-LINE.
140500*
140600     MOVE WS-CP-PREDICTED-IMPRESS TO DL4-IMPRESSIONS.
140700     MOVE WS-CP-VIRAL-SCORE       TO DL4-VIRAL-SCORE.
140800     MOVE WS-CP-ENG-RATE          TO DL4-ENG-RATE.
140900     MOVE WS-CP-FOLLOW-RATE       TO DL4-FOLLOW-RATE.
141000     MOVE WS-CP-VIRAL-LABEL       TO DL4-VIRAL-LABEL.
141100     MOVE DETAIL-LINE-4 TO PR-LINE-TEXT.
141200     PERFORM 9000-PRINT-REPORT-LINE.
141300*
141400*    DL5 CARRIES THE U7 HEADLINE PLUS ALL THREE LEVER SLOTS -
141500*    EVERY SLOT IS ALWAYS FILLED BY NOW, EITHER BY A FIRED RULE
141600*    OUT OF 2645 OR BY THE STANDING DEFAULT OUT OF 2646, SO
141700*    THIS LINE NEVER PRINTS A BLANK LEVER.
141800     MOVE WS-DIAGNOSIS-CODE TO DL5-DIAGNOSIS.
141900     MOVE WS-FL-CODE (1) TO DL5-LEVER-1.
142000     MOVE WS-FL-CODE (2) TO DL5-LEVER-2.
142100     MOVE WS-FL-CODE (3) TO DL5-LEVER-3.
142200     MOVE DETAIL-LINE-5 TO PR-LINE-TEXT.
142300     PERFORM 9000-PRINT-REPORT-LINE.
142400*
142500*    DL6 IS THE U5 BEST-TIMES LINE - WS-SLOT-1 IS THE PRIMARY
142600*    RECOMMENDATION, SLOTS 2 AND 3 THE TWO RUNNERS-UP, SUBSCRIPTED
142700*    INTO THE SAME WS-TIME-SLOT-NAME TABLE 2550 JUST FILLED.
142800     MOVE WS-TIME-SLOT-NAME (WS-SLOT-1) TO DL6-BEST-TIME.
142900     MOVE WS-TIME-SLOT-NAME (WS-SLOT-2) TO DL6-GOOD-1.
143000     MOVE WS-TIME-SLOT-NAME (WS-SLOT-3) TO DL6-GOOD-2.
143100     MOVE DETAIL-LINE-6 TO PR-LINE-TEXT.
143200     PERFORM 9000-PRINT-REPORT-LINE.
143300*
143400*    DL7 IS THE REACH-GROWTH PROJECTION - 25 PERCENT IS MARKETING'S
143500*    OWN "MODEST GROWTH" ESTIMATE, 60 PERCENT ITS "IF EVERY LEVER
143600*    IN DL5 LANDS" ESTIMATE.  NEITHER PROJECTION WAITS ON
143700*    FORECAST-ELIGIBILITY THE WAY DL8 BELOW DOES.
143800     MOVE WS-PROJECTED-25  TO DL7-PROJ-25.
143900     MOVE WS-PROJECTED-OPT TO DL7-PROJ-OPT.
144000     MOVE DETAIL-LINE-7 TO PR-LINE-TEXT.
144100     PERFORM 9000-PRINT-REPORT-LINE.
144200*
144300*    DL8 ONLY PRINTS ONCE THIS SESSION HAS A SECOND POST TO
144400*    FORM A SERIES AGAINST - FORECAST-ELIGIBLE-SW IS SET BACK
144500*    IN 2000-PROCESS-POST-RECORD FROM HIST-TABLE-SIZE + 1.
144600     IF FORECAST-ELIGIBLE
144700         MOVE WS-IMPRESS-TREND  TO DL8-TREND
144800         MOVE WS-NEXT-IMPRESS   TO DL8-NEXT-IMPR
144900         MOVE WS-NEXT-VIRAL     TO DL8-NEXT-VIRAL
145000         MOVE WS-OPTIMAL-HASHTAGS TO DL8-OPT-TAGS
145100         MOVE WS-CONSISTENCY    TO DL8-CONSIST
145200         MOVE DETAIL-LINE-8 TO PR-LINE-TEXT
145300         PERFORM 9000-PRINT-REPORT-LINE
145400     END-IF.
145500*------------------------------------------------------------------
145600* ADD THE JUST-PROCESSED POST TO THE RUNNING SESSION HISTORY.
145700*------------------------------------------------------------------
145800 2950-APPEND-HISTORY-ENTRY.
145900*------------------------------------------------------------------
146000*    CALLER (2000) ALREADY CHECKED HIST-TABLE-SIZE AGAINST THE
146100*    400-ENTRY CEILING BEFORE PERFORMING THIS PARAGRAPH - IT IS
146200*    SAFE TO BUMP THE SIZE AND APPEND UNCONDITIONALLY HERE.
146300     ADD 1 TO HIST-TABLE-SIZE.
146400     SET HIST-ENTRY-NDX TO HIST-TABLE-SIZE.
146500     MOVE PI-SESSION-KEY    TO HIST-SESSION-KEY (HIST-ENTRY-NDX).
146600     MOVE PI-POST-SEQ       TO HIST-POST-SEQ (HIST-ENTRY-NDX).
146700     MOVE PI-LIKES          TO HIST-LIKES (HIST-ENTRY-NDX).
146800     MOVE PI-SAVES          TO HIST-SAVES (HIST-ENTRY-NDX).
146900     MOVE PI-COMMENTS       TO HIST-COMMENTS (HIST-ENTRY-NDX).
147000     MOVE PI-SHARES         TO HIST-SHARES (HIST-ENTRY-NDX).
147100     MOVE PI-FOLLOWS        TO HIST-FOLLOWS (HIST-ENTRY-NDX).
147200     MOVE PI-PROFILE-VISITS
147300          TO HIST-PROFILE-VISITS (HIST-ENTRY-NDX).
147400     MOVE PI-CAPTION-LENGTH
147500          TO HIST-CAPTION-LENGTH (HIST-ENTRY-NDX).
147600     MOVE PI-HASHTAGS       TO HIST-HASHTAGS (HIST-ENTRY-NDX).
147700     MOVE PI-REPOSTS        TO HIST-REPOSTS (HIST-ENTRY-NDX).
147800     MOVE WS-CP-PREDICTED-IMPRESS
147900          TO HIST-PREDICTED-IMPRESS (HIST-ENTRY-NDX).
148000     MOVE WS-CP-VIRAL-SCORE TO HIST-VIRAL-SCORE (HIST-ENTRY-NDX).
148100     MOVE WS-CP-ENG-RATE    TO HIST-ENG-RATE (HIST-ENTRY-NDX).
148200     MOVE WS-CP-FOLLOW-RATE TO HIST-FOLLOW-RATE (HIST-ENTRY-NDX).
148300     MOVE WS-CP-VIRAL-LABEL TO HIST-VIRAL-LABEL (HIST-ENTRY-NDX).
148400*------------------------------------------------------------------
148500 3000-PRINT-SESSION-SUMMARY.
148600*------------------------------------------------------------------
148700*    THREE SUMMARY LINES FOR THE SESSION JUST FINISHED - POST COUNT,
148800*    ALL FIVE U4 AVERAGES, AND THE SESSION'S IMPRESSION TOTAL.
148900     IF LINE-COUNT + 3 > LINES-ON-PAGE
149000         PERFORM 9100-PRINT-HEADING-LINES
149100     END-IF.
149200     MOVE WS-PRIOR-SESSION-KEY TO SSL-SESSION-KEY.
149300     MOVE WS-SESSION-POST-COUNT TO SSL-POST-COUNT.
149400     MOVE SPACE TO PR-LINE-TEXT.
149500     MOVE SESSION-SUMMARY-LINE TO PR-LINE-TEXT.
149600     PERFORM 9000-PRINT-REPORT-LINE.
149700     MOVE WS-AVG-LIKES TO SS2-AVG-LIKES.
149800     MOVE WS-AVG-SAVES TO SS2-AVG-SAVES.
149900     MOVE WS-AVG-COMMENTS TO SS2-AVG-COMMENTS.
150000     MOVE WS-AVG-SHARES TO SS2-AVG-SHARES.
150100     MOVE SESSION-SUMMARY-LINE-2 TO PR-LINE-TEXT.
150200     PERFORM 9000-PRINT-REPORT-LINE.
150300     MOVE WS-AVG-IMPRESSIONS TO SS3-AVG-IMPRESS.
150400     MOVE WS-SESN-IMPRESSIONS TO SS3-SESN-IMPRESS.
150500     MOVE SESSION-SUMMARY-LINE-3 TO PR-LINE-TEXT.
150600     PERFORM 9000-PRINT-REPORT-LINE.
150700*------------------------------------------------------------------
150800 4000-PRINT-GRAND-TOTALS.
150900*------------------------------------------------------------------
151000*    RUN-LEVEL TOTALS PRINTED ONCE AT END-OF-JOB, AFTER THE LAST
151100*    SESSION'S OWN SUMMARY HAS ALREADY GONE OUT.
151200     IF LINE-COUNT + 2 > LINES-ON-PAGE
151300         PERFORM 9100-PRINT-HEADING-LINES
151400     END-IF.
151500     MOVE WS-GRAND-POST-COUNT    TO GT1-RECORDS.
151600     MOVE WS-GRAND-SESSION-COUNT TO GT1-SESSIONS.
151700     MOVE SPACE TO PR-LINE-TEXT.
151800     MOVE GRAND-TOTAL-LINE-1 TO PR-LINE-TEXT.
151900     PERFORM 9000-PRINT-REPORT-LINE.
152000     MOVE WS-GT-IMPRESSIONS TO GT2-IMPRESSIONS.
152100     MOVE GRAND-TOTAL-LINE-2 TO PR-LINE-TEXT.
152200     PERFORM 9000-PRINT-REPORT-LINE.
152300*------------------------------------------------------------------
152400 8000-READ-POST-INPUT.
152500*------------------------------------------------------------------
152600*    POST-INPUT MUST ARRIVE SESSION-KEY, POST-SEQ SEQUENCE - THE
152700*    SESSION-BREAK AND HISTORY LOGIC ABOVE ASSUME IT.
152800     READ POST-INPUT
152900         AT END
153000             SET END-OF-FILE TO TRUE
153100     END-READ.
153200*------------------------------------------------------------------
153300 9000-PRINT-REPORT-LINE.
153400*------------------------------------------------------------------
153500*    EVERY DETAIL, SUMMARY AND TOTAL LINE IN THE REPORT ROUTES
153600*    THROUGH THIS ONE PARAGRAPH SO LINE-COUNT AND PAGE-COUNT ARE
153700*    ALWAYS MAINTAINED IN ONE PLACE, NOT DUPLICATED AT EACH CALLER.
153800     WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING LINES.
153900     ADD LINE-SPACEING TO LINE-COUNT.
154000*------------------------------------------------------------------
154100 9100-PRINT-HEADING-LINES.
154200*------------------------------------------------------------------
154300*    CARRIAGE-CONTROL '1' ON HEADING-LINE-1 BELOW PUTS PAGE 1 AT THE
154400*    TOP OF A FRESH FORM, SO THE EXPLICIT TOP-OF-FORM EJECT ONLY FIRES
154500*    FOR PAGE 2 AND BEYOND.
154600     IF PAGE-COUNT > 1
154700         MOVE SPACE TO PR-LINE-TEXT
154800         WRITE PRINT-RECORD AFTER ADVANCING TOP-OF-FORM
154900     END-IF.
155000     MOVE PAGE-COUNT TO HL1-PAGE.
155100     MOVE SPACE TO PR-LINE-TEXT.
155200     MOVE HEADING-LINE-1 TO PR-LINE-TEXT.
155300     MOVE '1' TO PR-CARRIAGE-CTL.
155400     WRITE PRINT-RECORD.
155500     MOVE SPACE TO PR-LINE-TEXT.
155600     MOVE HEADING-LINE-2 TO PR-LINE-TEXT.
155700     PERFORM 9000-PRINT-REPORT-LINE.
155800     MOVE 2 TO LINE-COUNT.
155900     ADD 1 TO PAGE-COUNT.
156000*------------------------------------------------------------------
156100 9000-CLOSE-FILES.
156200*------------------------------------------------------------------
156300*    ONE CLOSE STATEMENT FOR ALL THREE FILES - NONE OF THEM
156400*    NEED SEPARATE FILE-STATUS CHECKING ON CLOSE IN THIS SHOP'S
156500*    STYLE, ONLY ON OPEN AND ON EACH READ.
156600     CLOSE POST-INPUT POST-RESULTS ANALYSIS-REPORT.
