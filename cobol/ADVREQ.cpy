000100*----------------------------------------------------------*
000200* ADVREQ  -  ONE ADVISOR QUESTION PER LINE.  FILE MUST BE
000300*            SORTED SESSION-KEY ASCENDING TO MATCH AGAINST
000400*            THE POST-RESULTS MASTER IN SOCADV.
000500*----------------------------------------------------------*
000600 01  AR-ADVISOR-REQUEST.
000700     05  AR-SESSION-KEY          PIC X(20).
000800     05  AR-QUESTION-CATEGORY    PIC X(08).
000900     05  FILLER                  PIC X(04).
